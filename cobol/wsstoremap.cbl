000100*-----------------------------------------------------------------
000110*  wsstoremap.cbl                                                 
000120*  IN-MEMORY STORE-MAPPING TABLE, LOADED ONCE FROM                
000130*  STORE-MAPPING-FILE BY 0050-LOAD-STORE-MAPPING-TABLE AND        
000140*  SEARCHED BY PL-LOOK-FOR-STOREMAP.CBL.  CATAPULT STORES         
000150*  WITH NO ENTRY IN THIS TABLE ARE NOT FED TO VUSION AT ALL       
000160*  (SEE THE STORE-CONFIGURATION FILTER RULE).                     
000170*  2013-04-11 LF  ORIGINAL TABLE.                                 
000180*-----------------------------------------------------------------
000190 01  SMT-TABLE.                                                   
000200     05  FILLER                        PIC X(01) VALUE SPACE.     
000210     05  SMT-ENTRY OCCURS 1 TO 2000 TIMES                         
000220           DEPENDING ON SMT-ENTRY-COUNT                           
000230           INDEXED BY SMT-IDX.                                    
000240         10  SMT-SOURCE-STORE          PIC X(10).                 
000250         10  SMT-DEST-STORE            PIC X(40).                 
000260                                                                  
000270 01  SMT-CONTROLS.                                                
000280     05  SMT-ENTRY-COUNT               PIC S9(7) COMP.            
000290     05  SMT-SEARCH-SUB                PIC S9(7) COMP.            
000300     05  FILLER                        PIC X(04).                 
000310                                                                  
000320 01  W-FOUND-STOREMAP               PIC X.                        
000330     88  FOUND-STOREMAP             VALUE "Y".                    
000340     88  STOREMAP-NOT-FOUND         VALUE "N".                    
000350                                                                  
000360 01  SMT-SEARCH-ARGS.                                             
000370     05  SMT-SEARCH-STORE-NUMBER       PIC X(10).                 
000380     05  SMT-RESOLVED-DEST-STORE       PIC X(40).                 
000390     05  FILLER                        PIC X(04).                 
