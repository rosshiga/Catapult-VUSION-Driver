000100*-----------------------------------------------------------------
000110*  FD-CATITEM.CBL                                                 
000120*  RECORD LAYOUT FOR THE CATAPULT ITEM/PRICE EXTRACT.             
000130*  ONE CI-ITEM-RECORD PER ITEM, CARRYING A VARIABLE NUMBER        
000140*  OF PER-STORE PRICE BLOCKS (CI-STORE-DATA) DEPENDING ON         
000150*  CI-STORE-COUNT.  05-LEVEL NAMES ARE PREFIXED CI-, THE          
000160*  NESTED STORE BLOCK SD-.                                        
000170*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000180*  2013-09-30 LF  ADDED POWER-FIELD-5 THRU POWER-FIELD-8 TO       
000190*                 MATCH THE ITEM-INFO FEED CHANGE ORDER.          
000200*-----------------------------------------------------------------
000210     FD  CATAPULT-ITEM-FILE                                       
000220         LABEL RECORDS ARE STANDARD.                              
000230                                                                  
000240 01  CI-ITEM-RECORD.                                              
000250     05  CI-RECORD-ID                  PIC X(20).                 
000260     05  CI-ITEM-ID                    PIC X(14).                 
000270     05  CI-ITEM-NAME                  PIC X(60).                 
000280     05  CI-RECEIPT-ALIAS              PIC X(30).                 
000290     05  CI-BRAND                      PIC X(40).                 
000300     05  CI-SIZE                       PIC X(20).                 
000310     05  CI-SIZE-UNIT                  PIC X(10).                 
000320     05  CI-SIZE-QTY                   PIC S9(5)V9(2).            
000330     05  CI-DEPT-NUMBER                PIC S9(4).                 
000340     05  CI-DEPT-NAME                  PIC X(30).                 
000350     05  CI-SUB-DEPT-NUMBER            PIC S9(4).                 
000360     05  CI-SUB-DEPT-NAME              PIC X(30).                 
000370     05  CI-POWER-FIELD-1              PIC X(20).                 
000380     05  CI-POWER-FIELD-2              PIC X(20).                 
000390     05  CI-POWER-FIELD-3              PIC X(20).                 
000400     05  CI-POWER-FIELD-4              PIC X(20).                 
000410     05  CI-POWER-FIELD-5              PIC X(20).                 
000420     05  CI-POWER-FIELD-6              PIC X(20).                 
000430     05  CI-POWER-FIELD-7              PIC X(20).                 
000440     05  CI-POWER-FIELD-8              PIC X(20).                 
000450     05  FILLER                        PIC X(04).                 
000460     05  CI-STORE-COUNT                PIC S9(3) COMP.            
000470 01  FILLER REDEFINES CI-ITEM-RECORD.                             
000480     05  FILLER                        PIC X(435).                
000490     05  CI-RETAIL-STORE-DATA.                                    
000500         10  CI-STORE-DATA OCCURS 0 TO 500 TIMES                  
000510               DEPENDING ON CI-STORE-COUNT                        
000520               INDEXED BY CI-STORE-IDX.                           
000530             15  SD-RECORD-ID              PIC X(20).             
000540             15  SD-STORE-NAME             PIC X(40).             
000550             15  SD-STORE-NUMBER           PIC X(10).             
000560             15  SD-DELETED-FLAG           PIC X(01).             
000570                 88  SD-ITEM-DELETED       VALUE "Y".             
000580             15  SD-DISCONTINUED-FLAG      PIC X(01).             
000590                 88  SD-ITEM-DISCONTINUED  VALUE "Y".             
000600             15  SD-PRICE-1                PIC S9(5)V99 COMP-3.   
000610             15  SD-DIVIDER-1              PIC S9(3).             
000620             15  SD-PROMO-PRICE-1          PIC S9(5)V99 COMP-3.   
000630             15  SD-PROMO-DIVIDER-1        PIC S9(3).             
000640             15  SD-PROMO-START            PIC X(19).             
000650             15  SD-PROMO-END              PIC X(19).             
000660             15  SD-USER-ASSIGNED-1        PIC X(20).             
000670             15  SD-USER-ASSIGNED-2        PIC X(20).             
000680             15  SD-USER-ASSIGNED-3        PIC X(20).             
000690             15  SD-USER-ASSIGNED-4        PIC X(20).             
000700             15  SD-USER-ASSIGNED-5        PIC X(20).             
000710             15  SD-USER-ASSIGNED-6        PIC X(20).             
000720             15  SD-USER-ASSIGNED-7        PIC X(20).             
000730             15  SD-LOCAL-POWER-FIELD-1    PIC X(20).             
000740             15  SD-LOCAL-POWER-FIELD-2    PIC X(20).             
000750             15  SD-LOCAL-POWER-FIELD-3    PIC X(20).             
000760             15  SD-LOCAL-POWER-FIELD-4    PIC X(20).             
000770             15  SD-LOCAL-POWER-FIELD-5    PIC X(20).             
000780             15  SD-LOCAL-POWER-FIELD-6    PIC X(20).             
000790             15  SD-LOCAL-POWER-FIELD-7    PIC X(20).             
000800             15  SD-LOCAL-POWER-FIELD-8    PIC X(20).             
000810             15  SD-DESC-LINE-1            PIC X(40).             
000820             15  SD-DESC-LINE-2            PIC X(40).             
000830             15  SD-WEIGHT                 PIC S9(5)V999 COMP-3.  
000840             15  SD-UNIT-OF-MEASURE        PIC X(10).             
000850             15  SD-FIXED-WEIGHT-AMT       PIC S9(5)V999 COMP-3.  
000860             15  SD-FIXED-TARE             PIC S9(5)V999 COMP-3.  
000870             15  SD-PERCENT-TARE           PIC S9(3)V9(4) COMP-3. 
000880             15  SD-TARE-TYPE              PIC X(10).             
000890             15  SD-INGREDIENTS            PIC X(200).            
000900             15  SD-SHELF-LIFE             PIC S9(5).             
000910*  NOTE - THE 435-BYTE FILLER ABOVE IS THE FIXED PORTION OF       
000920*  CI-ITEM-RECORD (RECORD-ID THRU STORE-COUNT); IT IS HERE        
000930*  SOLELY SO CI-RETAIL-STORE-DATA CAN BE ADDRESSED AS A           
000940*  GROUP FOR THE STORE-BLOCK SEARCH IN PL-ITEM-TRANSFORM.         
