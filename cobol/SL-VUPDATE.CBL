000100*-----------------------------------------------------------------
000110*  SL-VUPDATE.CBL                                                 
000120*  SELECT CLAUSE FOR THE OUTGOING VUSION UPDATE FEED.             
000130*  ONE BATCH'S WORTH OF VUSION-ITEM RECORDS PER DESTINATION       
000140*  STORE, WRITTEN BY PL-BATCH-DELIVERY.CBL.                       
000150*-----------------------------------------------------------------
000160     SELECT VUSION-UPDATE-FILE                                    
000170         ASSIGN TO VUPDATE                                        
000180         ORGANIZATION IS LINE SEQUENTIAL                          
000190         FILE STATUS IS WS-VUPDATE-STATUS.                        
