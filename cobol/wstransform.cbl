000100*-----------------------------------------------------------------
000110*  wstransform.cbl                                                
000120*  WORK FIELDS FOR THE ITEM-TRANSFORM CYCLE IN                    
000130*  PL-ITEM-TRANSFORM.CBL.  IXF- PREFIX (ITEM TRANSFORM).          
000140*  2013-04-11 LF  ORIGINAL FIELDS.                                
000150*  2013-11-02 LF  ADDED IXF-PROMO-DATE-RAW BREAKOUT AFTER         
000160*                 THE PROMO-DATE CUSTOM FIELD WAS MIS-            
000170*                 FORMATTING ON STORES STILL ON THE OLD           
000180*                 PRICE BOOK (TICKET AP-1184).                    
000190*  2015-06-02 LF  ADDED WU77-CF-OVERFLOW-CTR SO A RUN THAT        
000200*                 EVER DOES OVERRUN THE 32-SLOT CUSTOM-FIELDS     
000210*                 TABLE LEAVES A COUNT BEHIND INSTEAD OF          
000220*                 JUST LOSING THE FIELDS (TICKET AP-1299).        
000230*-----------------------------------------------------------------
000240*  COUNTS CUSTOM FIELDS DROPPED BY 2930-APPEND-CUSTOM-            
000250*  FIELD WHEN AN ITEM SOMEHOW CARRIES MORE THAN THE 32            
000260*  CUSTOM-FIELDS-OCCURS CEILING.  CLEARED AT THE TOP OF           
000270*  2000-TRANSFORM-ITEM-FOR-STORE FOR EACH ITEM/STORE.             
000280 77  WU77-CF-OVERFLOW-CTR             PIC S9(3) COMP VALUE ZERO.  
000290                                                                  
000300 01  IXF-COMPUTED-AMOUNTS.                                        
000310     05  IXF-UNIT-PRICE                PIC S9(5)V99 COMP-3.       
000320     05  IXF-PROMO-UNIT-PRICE          PIC S9(5)V99 COMP-3.       
000330     05  IXF-SAVE-AMOUNT               PIC S9(5)V99 COMP-3.       
000340     05  IXF-EFF-DIVIDER               PIC S9(3).                 
000350     05  IXF-EFF-PROMO-DIVIDER         PIC S9(3).                 
000360     05  FILLER                        PIC X(04).                 
000370                                                                  
000380 01  IXF-FLAGS.                                                   
000390     05  IXF-PRICE-PRESENT             PIC X.                     
000400     88  PRICE-PRESENT               VALUE "Y".                   
000410     05  IXF-PROMO-PRESENT             PIC X.                     
000420     88  PROMO-PRESENT               VALUE "Y".                   
000430     05  IXF-WIC-FLAG                  PIC X.                     
000440     88  IXF-IS-WIC-ITEM             VALUE "Y".                   
000450     05  IXF-DABUX-FLAG                PIC X.                     
000460     88  IXF-IS-DABUX-ITEM           VALUE "Y".                   
000470     05  IXF-IBMCODE-FLAG              PIC X.                     
000480     88  IXF-IS-IBMCODE-ITEM         VALUE "Y".                   
000490     05  FILLER                        PIC X(03).                 
000500                                                                  
000510 01  IXF-CURRENCY-IN                PIC S9(5)V99 COMP-3.          
000520 01  IXF-EDIT-AMOUNT                PIC $$$,$$9.99.               
000530 01  IXF-CURRENCY-TEXT              PIC X(11).                    
000540 01  IXF-CURRENCY-LEN               PIC S9(3) COMP.               
000550                                                                  
000560 01  IXF-DEPT-NUM-EDIT               PIC 9(04).                   
000570 01  IXF-DEPT-LEAD-ZEROS            PIC S9(3) COMP.               
000580 01  IXF-DEPT-NUM-LEN               PIC S9(3) COMP.               
000590                                                                  
000600*  THE ISO PROMO DATE ("YYYY-MM-DDTHH:MM:SS") IS A FIXED-         
000610*  WIDTH FIELD, SO IT IS BROKEN OUT BY REDEFINES THE SAME         
000620*  WAY THE SHOP HAS ALWAYS BROKEN OUT A DATE FIELD,               
000630*  RATHER THAN BY UNSTRING.  THE TWO DASH POSITIONS               
000640*  ARE CHECKED BEFORE RE-STRINGING AS MM/DD/CCYY SO A             
000650*  MALFORMED VALUE IS PASSED THROUGH UNCHANGED INSTEAD OF         
000660*  SILENTLY SCRAMBLED (TICKET AP-1184).                           
000670 01  IXF-PROMO-DATE-RAW             PIC X(19).                    
000680 01  FILLER REDEFINES IXF-PROMO-DATE-RAW.                         
000690     05  IXF-PD-YEAR                   PIC X(04).                 
000700     05  IXF-PD-DASH-1                 PIC X(01).                 
000710     05  IXF-PD-MONTH                  PIC X(02).                 
000720     05  IXF-PD-DASH-2                 PIC X(01).                 
000730     05  IXF-PD-DAY                    PIC X(02).                 
000740     05  FILLER                        PIC X(09).                 
000750 01  IXF-PROMO-DATE-US              PIC X(10).                    
000760                                                                  
000770*  GENERIC CUSTOM-FIELD APPEND ARGUMENTS - CALLER LOADS           
000780*  THESE TWO AND PERFORMS 2930-APPEND-CUSTOM-FIELD.               
000790 01  IXF-CF-WORK.                                                 
000800     05  IXF-CF-NAME-IN                PIC X(24).                 
000810     05  IXF-CF-VALUE-IN               PIC X(80).                 
000820     05  FILLER                        PIC X(04).                 
000830                                                                  
000840*  WORK AREA FOR THE CUSTOM-FIELD VALUE FORMATTING RULE -         
000850*  A WHOLE-NUMBER AMOUNT IS EMITTED WITHOUT ITS DECIMAL           
000860*  PART.  2 AND 3 SUFFIXES ARE FOR 2- AND 3-DECIMAL FIELDS.       
000870 01  IXF-NUMTEXT-IN2                PIC S9(5)V99 COMP-3.          
000880 01  IXF-NUMTEXT-EDIT2              PIC ZZZZZ9.99.                
000890 01  IXF-NUMTEXT-IN3                PIC S9(5)V999 COMP-3.         
000900 01  IXF-NUMTEXT-EDIT3              PIC ZZZZZ9.999.               
000910 01  IXF-NUMTEXT-TRIMMED            PIC X(12).                    
000920 01  IXF-NUMTEXT-LEN                PIC S9(3) COMP.               
000930                                                                  
000940 01  IXF-DEPT-TEXT                  PIC X(35).                    
000950 01  IXF-INT-IN                     PIC S9(3).                    
000960 01  IXF-INT-EDIT                   PIC ZZ9.                      
000970 01  IXF-INT-TRIMMED                PIC X(05).                    
000980 01  IXF-INT-LEN                    PIC S9(3) COMP.               
000990                                                                  
001000*  WORK AREA FOR THE POWER-FIELD-3/-4 CONTAINS-TEXT               
001010*  CHECKS (ADD-POWER-FIELDS).  THE UPPERCASED COPIES              
001020*  ARE SCRATCH ONLY - CI-POWER-FIELD-3/-4 THEMSELVES              
001030*  ARE NEVER ALTERED.                                             
001040 01  IXF-POWER3-UPPER               PIC X(20).                    
001050 01  IXF-POWER4-UPPER               PIC X(20).                    
001060 01  IXF-TALLY                      PIC S9(3) COMP.               
