000100*-----------------------------------------------------------------
000110*  SL-WORKUPD.CBL                                                 
000120*  SELECT CLAUSES FOR THE UPDATE-BATCH WORK CYCLE.                
000130*  WORK-UPDATE-FILE IS WRITTEN ONE RECORD PER (STORE,ITEM)        
000140*  DURING THE TRANSFORM PASS.  SORT-UPD-FILE IS THE SORT          
000150*  WORK FILE.  SORTED-UPDATE-FILE IS THE RESULT, IN               
000160*  DESTINATION-STORE SEQUENCE, READ BACK FOR BATCHING.            
000170*-----------------------------------------------------------------
000180     SELECT WORK-UPDATE-FILE                                      
000190         ASSIGN TO WORKUPD                                        
000200         ORGANIZATION IS SEQUENTIAL.                              
000210                                                                  
000220     SELECT SORT-UPD-FILE                                         
000230         ASSIGN TO SORTUPD.                                       
000240                                                                  
000250     SELECT SORTED-UPDATE-FILE                                    
000260         ASSIGN TO SRTDUPD                                        
000270         ORGANIZATION IS SEQUENTIAL.                              
