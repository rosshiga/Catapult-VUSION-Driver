000100*-----------------------------------------------------------------
000110*  FD-WORKDEL.CBL                                                 
000120*  RECORD LAYOUT FOR THE DELETE-BATCH WORK/SORT CYCLE.            
000130*  SAME THREE-RECORD WORK/SORT/SORTED SHAPE AS FD-WORKUPD.CBL,    
000140*  CUT DOWN TO THE DESTINATION STORE AND ITEM ID A DELETE         
000150*  NEEDS - SEE FD-VDELETE.CBL FOR THE OUTGOING FEED RECORD.       
000160*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000170*-----------------------------------------------------------------
000180     FD  WORK-DELETE-FILE                                         
000190         LABEL RECORDS ARE STANDARD.                              
000200                                                                  
000210 01  WD-RECORD.                                                   
000220     05  WD-DEST-STORE                 PIC X(40).                 
000230     05  WD-ITEM-ID                    PIC X(14).                 
000240     05  FILLER                        PIC X(10).                 
000250                                                                  
000260     SD  SORT-DEL-FILE.                                           
000270 01  WX-RECORD.                                                   
000280     05  WX-DEST-STORE                 PIC X(40).                 
000290     05  WX-ITEM-ID                    PIC X(14).                 
000300     05  FILLER                        PIC X(10).                 
000310                                                                  
000320     FD  SORTED-DELETE-FILE                                       
000330         LABEL RECORDS ARE STANDARD.                              
000340                                                                  
000350 01  WY-RECORD.                                                   
000360     05  WY-DEST-STORE                 PIC X(40).                 
000370     05  WY-ITEM-ID                    PIC X(14).                 
000380     05  FILLER                        PIC X(10).                 
