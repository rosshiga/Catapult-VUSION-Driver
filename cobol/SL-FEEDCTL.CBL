000100*-----------------------------------------------------------------
000110*  SL-FEEDCTL.CBL                                                 
000120*  SELECT CLAUSE FOR THE ONE-RECORD FEED-CONTROL FILE.            
000130*  CARRIES THE RUN'S CONTROL TOTALS FROM                          
000140*  CATAPULT-VUSION-FEED INTO FEED-CONTROL-REPORT - A ONE-         
000150*  RECORD HAND-OFF FILE, THE SAME WAY FEED-CONTROL-RECORD         
000160*  ITSELF IS WRITTEN ONCE BY 0400-WRITE-FEED-CONTROL-RECORD       
000170*  AND READ ONCE BY THE REPORT PROGRAM'S 0100-PRINT-CONTROL-      
000180*  RECORD.                                                        
000190*-----------------------------------------------------------------
000200     SELECT FEED-CONTROL-FILE                                     
000210         ASSIGN TO FEEDCTL                                        
000220         ORGANIZATION IS SEQUENTIAL                               
000230         FILE STATUS IS WS-FEEDCTL-STATUS.                        
