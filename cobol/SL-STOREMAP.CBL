000100*-----------------------------------------------------------------
000110*  SL-STOREMAP.CBL                                                
000120*  SELECT CLAUSE FOR THE STORE-MAPPING CONFIGURATION FILE.        
000130*  ONE RECORD PER CATAPULT SOURCE STORE, GIVING THE VUSION        
000140*  DESTINATION STORE THAT STORE'S ITEMS ARE TO BE FED TO.         
000150*-----------------------------------------------------------------
000160     SELECT STORE-MAPPING-FILE                                    
000170         ASSIGN TO STOREMAP                                       
000180         ORGANIZATION IS LINE SEQUENTIAL                          
000190         FILE STATUS IS WS-STOREMAP-STATUS.                       
