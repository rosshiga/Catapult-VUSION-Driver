000100*-----------------------------------------------------------------
000110*  wsstatus.cbl                                                   
000120*  FILE STATUS FIELDS FOR EVERY SELECT CLAUSE THAT CARRIES A      
000130*  FILE STATUS IS CLAUSE (SL-CATITEM/SL-STOREMAP/SL-VUPDATE/      
000140*  SL-VDELETE/SL-FEEDCTL.CBL).  THE WORK/SORT FILES HAVE NO       
000150*  STATUS CLAUSE - THEY NEVER LEAVE THE MACHINE.                  
000160*  2013-04-11 LF  ORIGINAL FIELDS.                                
000170*-----------------------------------------------------------------
000180 01  WS-FILE-STATUSES.                                            
000190     05  WS-CATITEM-STATUS             PIC X(02).                 
000200     88  CATITEM-OK                  VALUE "00".                  
000210     88  CATITEM-AT-END              VALUE "10".                  
000220     05  WS-STOREMAP-STATUS            PIC X(02).                 
000230     88  STOREMAP-OK                 VALUE "00".                  
000240     88  STOREMAP-AT-END             VALUE "10".                  
000250     05  WS-VUPDATE-STATUS             PIC X(02).                 
000260     88  VUPDATE-OK                  VALUE "00".                  
000270     05  WS-VDELETE-STATUS             PIC X(02).                 
000280     88  VDELETE-OK                  VALUE "00".                  
000290     05  WS-FEEDCTL-STATUS             PIC X(02).                 
000300     88  FEEDCTL-OK                  VALUE "00".                  
000310     05  FILLER                        PIC X(10).                 
