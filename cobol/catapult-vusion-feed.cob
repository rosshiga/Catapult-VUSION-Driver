000100*-----------------------------------------------------------------
000110*  CATAPULT-VUSION-FEED                                           
000120*  READS THE CATAPULT ITEM/PRICE EXTRACT AND THE STORE-           
000130*  MAPPING TABLE, TRANSFORMS EACH (STORE, ITEM) INTO THE          
000140*  VUSION ELECTRONIC SHELF LABEL LAYOUT, BATCHES THE              
000150*  RESULT BY DESTINATION STORE AND WRITES IT TO THE               
000160*  VUSION UPDATE AND DELETE FEEDS, THEN DROPS A ONE-              
000170*  RECORD CONTROL FILE FOR FEED-CONTROL-REPORT TO PRINT.          
000180*-----------------------------------------------------------------
000190*  03/14/84  JH   ORIGINAL PROGRAM - PRODUCED THE WEEKLY PRICE    
000200*                 CHANGE TAPE FOR THE IN-STORE SHELF LABEL        
000210*                 PRINTERS.                                       
000220*  11/02/86  JH   ADDED SUB-DEPARTMENT BREAKOUT TO THE PRICE TAPE.
000230*  06/19/89  RT   CORRECTED ROUNDING ON WEIGHT-PRICED ITEMS.      
000240*  01/08/91  RT   EXPANDED THE STORE COUNT TABLE FOR THE DIVISION 
000250*                 4 ROLLOUT.                                      
000260*  09/14/95  WK   ADDED RETRY LOGIC FOR TAPE DRIVE TIMEOUTS.      
000270*  08/03/98  WK   Y2K DATE-WINDOW REVIEW - ALL DATE FIELDS ON THIS
000280*                 PROGRAM ALREADY CARRY A 4-DIGIT YEAR, NO CHANGES
000290*                 REQUIRED.                                       
000300*  04/11/13  LF   TOTAL REWRITE - RETIRED THE LABEL-PRINTER TAPE. 
000310*                 PROGRAM NOW BUILDS THE CATAPULT-TO-VUSION       
000320*                 ELECTRONIC SHELF LABEL FEED (TICKET AP-1150).   
000330*  09/30/13  LF   ADDED WIC/DABUX/HI-5 POWER FIELDS (TICKET       
000340*                 AP-1160).                                       
000350*  01/20/14  LF   RAISED THE BATCH BYTE CEILING TO 10MB (TICKET   
000360*                 AP-1201).                                       
000370*  02/14/14  LF   FIXED SAVE-AMT GOING NEGATIVE ON A BAD PROMO    
000380*                 PRICE (TICKET AP-1212).                         
000390*  06/03/14  LF   REWORKED DELIVERY FOR THE FILE-DROP GATEWAY     
000400*                 (TICKET AP-1233).                               
000410*  07/22/14  LF   ADDED FC-RUN-DATE TO THE CONTROL RECORD (TICKET 
000420*                 AP-1241).                                       
000430*  06/02/15  LF   0120 NOW FOLDS WU77-CF-OVERFLOW-CTR INTO WK-    
000440*                 ERROR- COUNT SO A CUSTOM-FIELDS-TABLE OVERRUN   
000450*                 SHOWS UP ON THE FEED CONTROL REPORT INSTEAD OF  
000460*                 VANISHING (TICKET AP-1299).                     
000470*-----------------------------------------------------------------
000480 IDENTIFICATION DIVISION.                                         
000490 PROGRAM-ID.  CATAPULT-VUSION-FEED.                               
000500 AUTHOR.  J HALVERSEN.                                            
000510 INSTALLATION.  EDP DEPT.                                         
000520 DATE-WRITTEN.  03/14/84.                                         
000530 DATE-COMPILED.                                                   
000540 SECURITY.  COMPANY CONFIDENTIAL.                                 
000550                                                                  
000560 ENVIRONMENT DIVISION.                                            
000570 CONFIGURATION SECTION.                                           
000580 SPECIAL-NAMES.                                                   
000590     UPSI-0 ON STATUS IS RERUN-REQUESTED                          
000600             OFF STATUS IS NOT-RERUN-REQUESTED.                   
000610                                                                  
000620 INPUT-OUTPUT SECTION.                                            
000630 FILE-CONTROL.                                                    
000640*  SEVEN SL- MEMBERS - ONE SELECT PER FILE THIS PROGRAM           
000650*  TOUCHES.  KEPT AS SEPARATE COPYBOOKS RATHER THAN ONE           
000660*  BLOCK SO A SINGLE FILE'S ASSIGN-TO CAN BE CHANGED              
000670*  WITHOUT TOUCHING THE OTHERS.                                   
000680     COPY "SL-CATITEM.CBL".                                       
000690     COPY "SL-STOREMAP.CBL".                                      
000700     COPY "SL-WORKUPD.CBL".                                       
000710     COPY "SL-WORKDEL.CBL".                                       
000720     COPY "SL-VUPDATE.CBL".                                       
000730     COPY "SL-VDELETE.CBL".                                       
000740     COPY "SL-FEEDCTL.CBL".                                       
000750                                                                  
000760 DATA DIVISION.                                                   
000770 FILE SECTION.                                                    
000780*  RECORD LAYOUTS MATCH THE SL- SELECT LIST ABOVE ONE             
000790*  FOR ONE.  FD-WORKUPD/FD-WORKDEL ARE THIS PROGRAM'S OWN         
000800*  WORK FILES BEFORE THE SORT; FD-VUPDATE/FD-VDELETE ARE          
000810*  THE SORTED OUTPUT IN THE SAME RECORD SHAPE.                    
000820     COPY "FD-CATITEM.CBL".                                       
000830     COPY "FD-STOREMAP.CBL".                                      
000840     COPY "FD-WORKUPD.CBL".                                       
000850     COPY "FD-WORKDEL.CBL".                                       
000860     COPY "FD-VUPDATE.CBL".                                       
000870     COPY "FD-VDELETE.CBL".                                       
000880     COPY "FD-FEEDCTL.CBL".                                       
000890                                                                  
000900 WORKING-STORAGE SECTION.                                         
000910*  FIVE WORK-AREA COPYBOOKS, EACH OWNED BY A DIFFERENT            
000920*  PART OF THE RUN: THE STORE-MAPPING TABLE, THE ITEM-            
000930*  TRANSFORM SCRATCH FIELDS, THE BATCH-DELIVERY BUFFER,           
000940*  THE RUN-TOTAL COUNTERS, AND THE FILE-STATUS BYTES.             
000950     COPY "wsstoremap.cbl".                                       
000960     COPY "wstransform.cbl".                                      
000970     COPY "wsbatch.cbl".                                          
000980     COPY "wstotals.cbl".                                         
000990     COPY "wsstatus.cbl".                                         
001000                                                                  
001010*  LOOP-CONTROL FLAGS FOR THIS PROGRAM'S FOUR READ                
001020*  PASSES.  WS- PREFIX, LOCAL TO THIS PROGRAM.                    
001030 01  WS-END-OF-FILE-FLAGS.                                        
001040     05  WS-CATITEM-EOF               PIC X VALUE "N".            
001050         88  CATITEM-AT-END-OF-FILE       VALUE "Y".              
001060     05  WS-STOREMAP-EOF              PIC X VALUE "N".            
001070         88  STOREMAP-AT-END-OF-FILE      VALUE "Y".              
001080     05  WS-SRTDUPD-EOF               PIC X VALUE "N".            
001090         88  SRTDUPD-AT-END-OF-FILE       VALUE "Y".              
001100     05  WS-SRTDDEL-EOF               PIC X VALUE "N".            
001110         88  SRTDDEL-AT-END-OF-FILE       VALUE "Y".              
001120     05  FILLER                       PIC X(06).                  
001130                                                                  
001140*  TODAY'S DATE, FOR FC-RUN-DATE, PULLED APART BY                 
001150*  REDEFINES THE SAME WAY THE SHOP HAS ALWAYS BROKEN              
001160*  APART A DATE FIELD.  ACCEPT FROM DATE RETURNS A                
001170*  2-DIGIT YEAR, SO THE CENTURY IS WINDOWED IN                    
001180*  0410-STAMP-RUN-DATE (SEE THE 1998 Y2K REVIEW ABOVE -           
001190*  THIS FIELD DID NOT EXIST YET AT THAT REVIEW AND IS             
001200*  WINDOWED CORRECTLY FROM THE START).                            
001210 01  WS-RUN-DATE-WORK.                                            
001220     05  WS-RUN-DATE-ACCEPT           PIC 9(06).                  
001230     05  FILLER                       PIC X(02).                  
001240 01  FILLER REDEFINES WS-RUN-DATE-WORK.                           
001250     05  WS-RUN-YY                    PIC 9(02).                  
001260     05  WS-RUN-MM                    PIC 9(02).                  
001270     05  WS-RUN-DD                    PIC 9(02).                  
001280     05  FILLER                       PIC X(02).                  
001290                                                                  
001300*  77-LEVEL SCRATCH ITEMS - NOT PART OF ANY RECORD, JUST          
001310*  THIS PROGRAM'S OWN WORKBENCH, THE WAY THE SHOP HAS             
001320*  ALWAYS KEPT A RUN-TOTAL COUNTER AND A CONSOLE-MESSAGE          
001330*  AREA OFF TO THE SIDE INSTEAD OF BURYING THEM IN A              
001340*  GROUP ITEM.                                                    
001350 77  WS77-ITEMS-SEEN-CTR          PIC S9(7) COMP VALUE ZERO.      
001360 77  WS77-RUN-OK-SWITCH           PIC X VALUE "Y".                
001370         88  WS77-RUN-COMPLETED-OK       VALUE "Y".               
001380 77  WS77-CONSOLE-MSG             PIC X(40) VALUE SPACES.         
001390                                                                  
001400 PROCEDURE DIVISION.                                              
001410                                                                  
001420 0000-MAIN-CONTROL.                                               
001430                                                                  
001440     PERFORM 0010-INITIALIZE-RUN.                                 
001450     PERFORM 0050-LOAD-STORE-MAPPING-TABLE.                       
001460     PERFORM 0100-PROCESS-ITEM-BATCH.                             
001470     PERFORM 0200-EMIT-UPDATE-BATCHES.                            
001480     PERFORM 0300-EMIT-DELETE-BATCHES.                            
001490     PERFORM 0400-WRITE-FEED-CONTROL-RECORD.                      
001500                                                                  
001510*  BUILD A ONE-LINE CONSOLE CONFIRMATION OUT OF THE 77-           
001520*  LEVEL RUN TOTAL BEFORE HANDING BACK TO THE SCHEDULER -         
001530*  A LEFTOVER HABIT FROM THE DAYS THIS RAN UNATTENDED ON          
001540*  THE OVERNIGHT SHIFT AND THE CONSOLE LOG WAS THE ONLY           
001550*  PLACE TO SEE A RUN WENT THROUGH AT ALL.                        
001560     IF WK-ERROR-COUNT GREATER THAN ZERO                          
001570        MOVE "N" TO WS77-RUN-OK-SWITCH.                           
001580     MOVE SPACES TO WS77-CONSOLE-MSG.                             
001590     STRING "CATAPULT-VUSION-FEED - " DELIMITED BY SIZE           
001600         WS77-ITEMS-SEEN-CTR DELIMITED BY SIZE                    
001610         " ITEMS SEEN" DELIMITED BY SIZE                          
001620         INTO WS77-CONSOLE-MSG.                                   
001630     DISPLAY WS77-CONSOLE-MSG.                                    
001640     IF NOT WS77-RUN-COMPLETED-OK                                 
001650        DISPLAY "CATAPULT-VUSION-FEED - COMPLETED WITH "          
001660            "ERRORS, SEE FEED-CONTROL-REPORT".                    
001670                                                                  
001680     STOP RUN.                                                    
001690*-----------------------------------------------------------------
001700 0010-INITIALIZE-RUN.                                             
001710                                                                  
001720     MOVE ZERO TO WK-ITEMS-UPDATED.                               
001730     MOVE ZERO TO WK-ITEMS-DELETED.                               
001740     MOVE ZERO TO WK-ITEMS-SKIPPED.                               
001750     MOVE ZERO TO WK-ERROR-COUNT.                                 
001760     MOVE SPACES TO WK-FIRST-ERROR-MSG.                           
001770     MOVE ZERO TO WS77-ITEMS-SEEN-CTR.                            
001780     MOVE "Y" TO WS77-RUN-OK-SWITCH.                              
001790                                                                  
001800*  UPSI-0 IS THE OPERATOR'S FORCE-RERUN SWITCH - SET ON           
001810*  THE JOB CARD WHEN TODAY'S FEED HAS TO BE REBUILT               
001820*  AFTER A VUSION-SIDE PROBLEM.  THIS PROGRAM DOES NOT            
001830*  ACT ON IT DIFFERENTLY - IT JUST RUNS - BUT THE NOTE            
001840*  GOES TO THE RUN LOG SO THE OPERATOR'S INTENT IS ON             
001850*  RECORD.                                                        
001860     IF RERUN-REQUESTED                                           
001870        DISPLAY "CATAPULT-VUSION-FEED - UPSI-0 IS ON, THIS "      
001880            "IS AN OPERATOR-FORCED RERUN".                        
001890                                                                  
001900     OPEN INPUT CATAPULT-ITEM-FILE.                               
001910     IF NOT CATITEM-OK                                            
001920        DISPLAY "CATAPULT-VUSION-FEED - CANNOT OPEN "             
001930            "CATAPULT-ITEM-FILE, STATUS = " WS-CATITEM-STATUS     
001940        STOP RUN.                                                 
001950                                                                  
001960     OPEN OUTPUT WORK-UPDATE-FILE.                                
001970     OPEN OUTPUT WORK-DELETE-FILE.                                
001980*-----------------------------------------------------------------
001990 0050-LOAD-STORE-MAPPING-TABLE.                                   
002000*  ENTIRE STORE-MAPPING-FILE IS READ ONCE INTO THE SMT-           
002010*  TABLE (WSSTOREMAP.CBL) BEFORE ANY ITEM IS PROCESSED -          
002020*  THE MAPPING IS SMALL ENOUGH TO HOLD IN MEMORY AND THIS         
002030*  WAY LOOK-FOR-STOREMAP NEVER HAS TO TOUCH THE DISK.             
002040                                                                  
002050     OPEN INPUT STORE-MAPPING-FILE.                               
002060     IF NOT STOREMAP-OK                                           
002070        DISPLAY "CATAPULT-VUSION-FEED - CANNOT OPEN "             
002080            "STORE-MAPPING-FILE, STATUS = " WS-STOREMAP-STATUS    
002090        STOP RUN.                                                 
002100                                                                  
002110     MOVE ZERO TO SMT-ENTRY-COUNT.                                
002120     MOVE "N" TO WS-STOREMAP-EOF.                                 
002130     PERFORM 0055-READ-NEXT-STORE-MAPPING.                        
002140     PERFORM 0060-LOAD-ONE-STORE-MAPPING                          
002150        UNTIL STOREMAP-AT-END-OF-FILE.                            
002160     CLOSE STORE-MAPPING-FILE.                                    
002170*-----------------------------------------------------------------
002180 0055-READ-NEXT-STORE-MAPPING.                                    
002190*  STANDARD SEQUENTIAL READ/AT-END PAIR - ONE OF SEVERAL          
002200*  IN THIS PROGRAM, ONE PER FILE BEING STEPPED THROUGH.           
002210                                                                  
002220     READ STORE-MAPPING-FILE                                      
002230        AT END MOVE "Y" TO WS-STOREMAP-EOF.                       
002240*-----------------------------------------------------------------
002250 0060-LOAD-ONE-STORE-MAPPING.                                     
002260*  COPIES ONE STORE-MAPPING-FILE RECORD INTO THE NEXT             
002270*  SMT-TABLE SLOT.  NO DUPLICATE-KEY CHECK HERE - THE             
002280*  MAPPING FILE IS MAINTAINED BY HAND AND IS TRUSTED TO           
002290*  HAVE ONE ROW PER SOURCE STORE.                                 
002300                                                                  
002310     ADD 1 TO SMT-ENTRY-COUNT.                                    
002320     SET SMT-IDX TO SMT-ENTRY-COUNT.                              
002330     MOVE SM-SOURCE-STORE TO SMT-SOURCE-STORE(SMT-IDX).           
002340     MOVE SM-DEST-STORE TO SMT-DEST-STORE(SMT-IDX).               
002350     PERFORM 0055-READ-NEXT-STORE-MAPPING.                        
002360*-----------------------------------------------------------------
002370 0100-PROCESS-ITEM-BATCH.                                         
002380*  MAIN READ LOOP OVER THE CATAPULT EXTRACT.  EACH ITEM           
002390*  PRODUCES ZERO OR MORE WORK-UPDATE-FILE/WORK-DELETE-            
002400*  FILE RECORDS, ONE PER CONFIGURED STORE IT PRICES AT -          
002410*  THE ACTUAL TRANSFORM HAPPENS DOWN IN 0120.                     
002420                                                                  
002430     MOVE "N" TO WS-CATITEM-EOF.                                  
002440     PERFORM 0105-READ-NEXT-CATAPULT-ITEM.                        
002450     PERFORM 0110-PROCESS-ONE-ITEM                                
002460        UNTIL CATITEM-AT-END-OF-FILE.                             
002470                                                                  
002480     CLOSE CATAPULT-ITEM-FILE.                                    
002490     CLOSE WORK-UPDATE-FILE.                                      
002500     CLOSE WORK-DELETE-FILE.                                      
002510*-----------------------------------------------------------------
002520 0105-READ-NEXT-CATAPULT-ITEM.                                    
002530                                                                  
002540     READ CATAPULT-ITEM-FILE                                      
002550        AT END MOVE "Y" TO WS-CATITEM-EOF                         
002560        NOT AT END ADD 1 TO WS77-ITEMS-SEEN-CTR.                  
002570*-----------------------------------------------------------------
002580 0110-PROCESS-ONE-ITEM.                                           
002590                                                                  
002600*  AN ITEM WITH NO STORE-PRICE BLOCKS AT ALL IS NOT AN            
002610*  ERROR - CATAPULT SENDS THESE FOR ITEMS NOT YET PRICED          
002620*  ANYWHERE - IT IS COUNTED AS SKIPPED AND IGNORED.               
002630*  CI-STORE-IDX DRIVES THE OCCURS TABLE OF PER-STORE              
002640*  PRICE BLOCKS CARRIED ON THE CATAPULT RECORD - 0120 IS          
002650*  CALLED ONCE PER OCCURRENCE.                                    
002660     IF CI-STORE-COUNT EQUAL ZERO                                 
002670        ADD 1 TO WK-ITEMS-SKIPPED                                 
002680     ELSE                                                         
002690        SET CI-STORE-IDX TO 1                                     
002700        PERFORM 0120-PROCESS-ONE-STORE-DATA                       
002710           UNTIL CI-STORE-IDX GREATER THAN CI-STORE-COUNT.        
002720                                                                  
002730     PERFORM 0105-READ-NEXT-CATAPULT-ITEM.                        
002740*-----------------------------------------------------------------
002750 0120-PROCESS-ONE-STORE-DATA.                                     
002760                                                                  
002770*  A CATAPULT STORE NUMBER WITH NO ENTRY IN THE STORE-            
002780*  MAPPING TABLE IS A STORE NOT CONFIGURED FOR THE                
002790*  VUSION FEED - THE STORE-CONFIGURATION FILTER RULE.             
002800     MOVE SD-STORE-NUMBER(CI-STORE-IDX)                           
002810          TO SMT-SEARCH-STORE-NUMBER.                             
002820     PERFORM LOOK-FOR-STOREMAP.                                   
002830                                                                  
002840*  A DELETED OR DISCONTINUED PER-STORE PRICE BLOCK GOES           
002850*  TO THE DELETE SIDE (WD-RECORD) - EVERYTHING ELSE GOES          
002860*  THROUGH THE FULL TRANSFORM AT 2000 ON THE UPDATE SIDE.         
002870     IF STOREMAP-NOT-FOUND                                        
002880        ADD 1 TO WK-ITEMS-SKIPPED                                 
002890     ELSE                                                         
002900        IF SD-ITEM-DELETED(CI-STORE-IDX)                          
002910           OR SD-ITEM-DISCONTINUED(CI-STORE-IDX)                  
002920           MOVE SMT-RESOLVED-DEST-STORE TO WD-DEST-STORE          
002930           MOVE CI-ITEM-ID TO WD-ITEM-ID                          
002940           WRITE WD-RECORD                                        
002950        ELSE                                                      
002960           MOVE SMT-RESOLVED-DEST-STORE TO WU-DEST-STORE          
002970           PERFORM 2000-TRANSFORM-ITEM-FOR-STORE                  
002980*     2000 RESETS WU77-CF-OVERFLOW-CTR TO ZERO ON EVERY           
002990*     CALL (SEE ITS OWN HEADER), SO IT HAS TO BE FOLDED           
003000*     INTO THE RUN ERROR COUNT RIGHT HERE, BEFORE THE             
003010*     NEXT (ITEM, STORE) COMBINATION ZEROES IT AGAIN -            
003020*     ADDING ZERO WHEN THE TABLE DID NOT OVERFLOW IS A            
003030*     NO-OP, SO THIS RUNS EVERY TIME RATHER THAN ONLY             
003040*     WHEN THE COUNTER IS NON-ZERO.                               
003050           ADD WU77-CF-OVERFLOW-CTR TO WK-ERROR-COUNT             
003060           WRITE WU-RECORD.                                       
003070                                                                  
003080     SET CI-STORE-IDX UP BY 1.                                    
003090*-----------------------------------------------------------------
003100 0200-EMIT-UPDATE-BATCHES.                                        
003110*  SORTS THE WORK-UPDATE-FILE INTO DESTINATION-STORE              
003120*  ORDER SO 0210 CAN GROUP CONSECUTIVE RECORDS BY STORE           
003130*  WITHOUT A TABLE LOOKUP - A CLASSIC SORT-THEN-CONTROL-          
003140*  BREAK PATTERN.                                                 
003150                                                                  
003160*  THE WORK FILE IS ALREADY CLOSED (0100 CLOSED IT) -             
003170*  SORT OPENS AND CLOSES THE USING AND GIVING FILES               
003180*  ITSELF, SO NEITHER IS EXPLICITLY OPENED HERE.                  
003190     SORT SORT-UPD-FILE                                           
003200        ON ASCENDING KEY WT-DEST-STORE                            
003210        USING WORK-UPDATE-FILE                                    
003220        GIVING SORTED-UPDATE-FILE.                                
003230                                                                  
003240     OPEN INPUT SORTED-UPDATE-FILE.                               
003250     OPEN OUTPUT VUSION-UPDATE-FILE.                              
003260     IF NOT VUPDATE-OK                                            
003270        DISPLAY "CATAPULT-VUSION-FEED - CANNOT OPEN "             
003280            "VUSION-UPDATE-FILE, STATUS = " WS-VUPDATE-STATUS     
003290        STOP RUN.                                                 
003300                                                                  
003310     MOVE "N" TO WS-SRTDUPD-EOF.                                  
003320     MOVE ZERO TO WB-RECORD-COUNT.                                
003330     MOVE ZERO TO WB-BYTE-COUNT.                                  
003340     PERFORM 0205-READ-NEXT-SORTED-UPDATE.                        
003350     PERFORM 0210-EMIT-ONE-STORE-UPDATE-GROUP                     
003360        UNTIL SRTDUPD-AT-END-OF-FILE.                             
003370                                                                  
003380     CLOSE SORTED-UPDATE-FILE.                                    
003390     CLOSE VUSION-UPDATE-FILE.                                    
003400*-----------------------------------------------------------------
003410 0205-READ-NEXT-SORTED-UPDATE.                                    
003420*  READS THE SORT-PRODUCED SORTED-UPDATE-FILE, NOT THE            
003430*  ORIGINAL WORK-UPDATE-FILE - THE TWO SHARE A RECORD             
003440*  LAYOUT (WT-RECORD/WR-RECORD) BUT ARE DIFFERENT FD'S.           
003450                                                                  
003460     READ SORTED-UPDATE-FILE                                      
003470        AT END MOVE "Y" TO WS-SRTDUPD-EOF.                        
003480*-----------------------------------------------------------------
003490 0210-EMIT-ONE-STORE-UPDATE-GROUP.                                
003500                                                                  
003510*  ACCUMULATES ONE DESTINATION STORE'S UPDATE RECORDS             
003520*  (FLUSHING EARLY IF THE BATCH SIZE LIMITS ARE HIT -             
003530*  SEE PL-BATCH-DELIVERY.CBL) THEN FLUSHES WHATEVER IS            
003540*  LEFT ON THE STORE BREAK.                                       
003550     MOVE WR-DEST-STORE TO WB-CURRENT-STORE.                      
003560     PERFORM 0220-ACCUM-ONE-UPDATE-RECORD                         
003570        UNTIL WR-DEST-STORE NOT EQUAL WB-CURRENT-STORE            
003580           OR SRTDUPD-AT-END-OF-FILE.                             
003590     PERFORM 3050-FLUSH-UPDATE-BATCH.                             
003600*-----------------------------------------------------------------
003610 0220-ACCUM-ONE-UPDATE-RECORD.                                    
003620*  ONE SORTED-UPDATE-FILE RECORD PER CALL - THE ACTUAL            
003630*  BUFFER/WATERMARK LOGIC LIVES IN PL-BATCH-DELIVERY.CBL,         
003640*  NOT HERE.                                                      
003650                                                                  
003660     PERFORM 3000-ACCUM-AND-FLUSH-UPDATE.                         
003670     PERFORM 0205-READ-NEXT-SORTED-UPDATE.                        
003680*-----------------------------------------------------------------
003690 0300-EMIT-DELETE-BATCHES.                                        
003700*  SAME SORT-THEN-CONTROL-BREAK SHAPE AS 0200, FOR THE            
003710*  DELETE SIDE OF THE FEED.                                       
003720                                                                  
003730     SORT SORT-DEL-FILE                                           
003740        ON ASCENDING KEY WX-DEST-STORE                            
003750        USING WORK-DELETE-FILE                                    
003760        GIVING SORTED-DELETE-FILE.                                
003770                                                                  
003780     OPEN INPUT SORTED-DELETE-FILE.                               
003790     OPEN OUTPUT VUSION-DELETE-FILE.                              
003800     IF NOT VDELETE-OK                                            
003810        DISPLAY "CATAPULT-VUSION-FEED - CANNOT OPEN "             
003820            "VUSION-DELETE-FILE, STATUS = " WS-VDELETE-STATUS     
003830        STOP RUN.                                                 
003840                                                                  
003850     MOVE "N" TO WS-SRTDDEL-EOF.                                  
003860     MOVE ZERO TO WB-DEL-RECORD-COUNT.                            
003870     PERFORM 0305-READ-NEXT-SORTED-DELETE.                        
003880     PERFORM 0310-EMIT-ONE-STORE-DELETE-GROUP                     
003890        UNTIL SRTDDEL-AT-END-OF-FILE.                             
003900                                                                  
003910     CLOSE SORTED-DELETE-FILE.                                    
003920     CLOSE VUSION-DELETE-FILE.                                    
003930*-----------------------------------------------------------------
003940 0305-READ-NEXT-SORTED-DELETE.                                    
003950*  SAME SEQUENTIAL READ/AT-END SHAPE AS 0205, FOR THE             
003960*  DELETE-ID SORT OUTPUT.                                         
003970                                                                  
003980     READ SORTED-DELETE-FILE                                      
003990        AT END MOVE "Y" TO WS-SRTDDEL-EOF.                        
004000*-----------------------------------------------------------------
004010 0310-EMIT-ONE-STORE-DELETE-GROUP.                                
004020*  SAME STORE-BREAK GROUPING AS 0210, FOR DELETE IDS.             
004030                                                                  
004040     MOVE WY-DEST-STORE TO WB-CURRENT-STORE.                      
004050     PERFORM 0320-ACCUM-ONE-DELETE-RECORD                         
004060        UNTIL WY-DEST-STORE NOT EQUAL WB-CURRENT-STORE            
004070           OR SRTDDEL-AT-END-OF-FILE.                             
004080     PERFORM 3150-FLUSH-DELETE-BATCH.                             
004090*-----------------------------------------------------------------
004100 0320-ACCUM-ONE-DELETE-RECORD.                                    
004110*  ONE SORTED-DELETE-FILE RECORD PER CALL, MIRRORING 0220.        
004120                                                                  
004130     PERFORM 3100-ACCUM-AND-FLUSH-DELETE.                         
004140     PERFORM 0305-READ-NEXT-SORTED-DELETE.                        
004150*-----------------------------------------------------------------
004160 0400-WRITE-FEED-CONTROL-RECORD.                                  
004170*  WRITES THE SINGLE CONTROL RECORD FEED-CONTROL-REPORT           
004180*  READS TO PRINT THE RUN SUMMARY - ONE RECORD PER RUN,           
004190*  NOT ONE PER STORE OR ITEM.                                     
004200                                                                  
004210     OPEN OUTPUT FEED-CONTROL-FILE.                               
004220     IF NOT FEEDCTL-OK                                            
004230        DISPLAY "CATAPULT-VUSION-FEED - CANNOT OPEN "             
004240            "FEED-CONTROL-FILE, STATUS = " WS-FEEDCTL-STATUS      
004250        STOP RUN.                                                 
004260                                                                  
004270*  STRAIGHT COPY OF THE RUN-TOTAL COUNTERS INTO THE               
004280*  CONTROL RECORD - WK- FIELDS ARE THIS PROGRAM'S OWN             
004290*  WORKING COUNTERS, FC- FIELDS ARE WHAT GETS WRITTEN.            
004300*  WK-ERROR-COUNT ALREADY CARRIES ANY CUSTOM-FIELD-TABLE          
004310*  OVERFLOWS FOLDED IN AT 0120 (SEE WU77-CF-OVERFLOW-CTR),        
004320*  SO FC-ERROR-COUNT BELOW REFLECTS THOSE TOO - A RUN             
004330*  THAT OVERFLOWED THE TABLE NO LONGER LOOKS CLEAN ON             
004340*  THE FEED CONTROL REPORT.                                       
004350     MOVE WK-ITEMS-UPDATED TO FC-ITEMS-UPDATED.                   
004360     MOVE WK-ITEMS-DELETED TO FC-ITEMS-DELETED.                   
004370     MOVE WK-ITEMS-SKIPPED TO FC-ITEMS-SKIPPED.                   
004380     MOVE WK-ERROR-COUNT TO FC-ERROR-COUNT.                       
004390     MOVE WK-FIRST-ERROR-MSG TO FC-FIRST-ERROR-MSG.               
004400     PERFORM 0410-STAMP-RUN-DATE.                                 
004410     WRITE FC-RECORD.                                             
004420     CLOSE FEED-CONTROL-FILE.                                     
004430*-----------------------------------------------------------------
004440 0410-STAMP-RUN-DATE.                                             
004450                                                                  
004460*  ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  WINDOWED             
004470*  HERE THE SAME WAY THE 1998 Y2K REVIEW WOULD HAVE               
004480*  WINDOWED IT HAD THIS FIELD EXISTED BACK THEN: BELOW            
004490*  50 IS 20XX, 50 AND ABOVE IS 19XX.                              
004500     ACCEPT WS-RUN-DATE-ACCEPT FROM DATE.                         
004510     IF WS-RUN-YY LESS THAN 50                                    
004520        COMPUTE FC-RUN-CCYY = 2000 + WS-RUN-YY                    
004530     ELSE                                                         
004540        COMPUTE FC-RUN-CCYY = 1900 + WS-RUN-YY.                   
004550     MOVE WS-RUN-MM TO FC-RUN-MM.                                 
004560     MOVE WS-RUN-DD TO FC-RUN-DD.                                 
004570*-----------------------------------------------------------------
004580*  THE PL- LIBRARY PARAGRAPHS BELOW ARE COPIED IN RATHER          
004590*  THAN RETYPED SO A FIX TO ONE APPLIES EVERYWHERE THE            
004600*  LOGIC IS USED - SHOP STANDARD FOR SHARED PARAGRAPHS.           
004610     COPY "PL-LOOK-FOR-STOREMAP.CBL".                             
004620     COPY "PL-ITEM-TRANSFORM.CBL".                                
004630     COPY "PL-BATCH-DELIVERY.CBL".                                
