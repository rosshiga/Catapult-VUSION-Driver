000100*-----------------------------------------------------------------
000110*  PL-BATCH-DELIVERY.CBL                                          
000120*  HOLDS A DESTINATION STORE'S UPDATE/DELETE LIST IN THE          
000130*  WB- BUFFERS (WSBATCH.CBL) UNTIL EITHER THE 999-RECORD          
000140*  OR 10MB WATERMARK IS HIT, THEN DELIVERS THE WHOLE              
000150*  BUFFER AND RESETS IT.  CALLER PERFORMS 3000/3100 ONCE          
000160*  PER SORTED WORK RECORD AND 3050/3150 ON A DESTINATION-         
000170*  STORE BREAK OR AT END OF FILE TO FLUSH WHAT IS LEFT.           
000180*  A FAILED DELIVERY (BAD FILE STATUS ON THE VUSION FEED          
000190*  FILE) IS RETRIED UP TO WB-MAX-DELIVERY-TRIES TIMES WITH        
000200*  A BACKOFF PAUSE BETWEEN TRIES - THIS IS THE SAME RETRY         
000210*  CONTRACT THE OLD HTTP GATEWAY CALL USED TO HONOR, NOW          
000220*  CARRIED OVER TO THE FILE DROP.                                 
000230*  2013-04-11 LF  ORIGINAL PARAGRAPHS (HTTP VERSION).             
000240*  2014-06-03 LF  REWORKED FOR THE FILE-DROP GATEWAY WHEN         
000250*                 VUSION RETIRED THE WEBHOOK FEED (TICKET         
000260*                 AP-1233).                                       
000270*  2015-06-02 LF  ADDED WB77-TOTAL-RETRY-CTR IN 3990 SO A         
000280*                 GATEWAY HAVING A BAD NIGHT SHOWS UP AS A        
000290*                 COUNT ON THE SPOOL, NOT JUST A STRING OF        
000300*                 TIMESTAMPS (TICKET AP-1299).                    
000310*-----------------------------------------------------------------
000320*-----------------------------------------------------------------
000330*  REFERENCE - PARAGRAPH MAP.                                     
000340*    3000/3100 - CALLED ONCE PER WORK RECORD TO ACCUMULATE        
000350*                INTO THE UPDATE/DELETE BUFFER AND FLUSH          
000360*                ON WATERMARK.                                    
000370*    3050/3150 - FORCE-FLUSH WHAT IS CURRENTLY BUFFERED,          
000380*                CALLED ON A STORE BREAK OR AT END OF FILE.       
000390*    3900/3950 - RETRY-WRAPPED DELIVERY OF ONE WHOLE BATCH.       
000400*    3910/3960 - ONE DELIVERY ATTEMPT (ALL RECORDS).              
000410*    3920/3970 - ONE RECORD WITHIN AN ATTEMPT.                    
000420*    3990/3995 - BACKOFF PAUSE BETWEEN FAILED ATTEMPTS.           
000430*  THE UPDATE SIDE (3000/3050/3900/3910/3920) AND THE             
000440*  DELETE SIDE (3100/3150/3950/3960/3970) ARE DELIBERATELY        
000450*  KEPT AS SEPARATE PARAGRAPH CHAINS RATHER THAN SHARED           
000460*  WITH A RECORD-TYPE SWITCH - VUSION-UPDATE-FILE AND             
000470*  VUSION-DELETE-FILE ARE TWO DIFFERENT FD'S WITH TWO             
000480*  DIFFERENT RECORD LAYOUTS, SO THERE IS LITTLE TO SHARE.         
000490*-----------------------------------------------------------------
000500                                                                  
000510 3000-ACCUM-AND-FLUSH-UPDATE.                                     
000520*  CALLER HAS WRITTEN ONE TRANSFORMED ITEM INTO WR-               
000530*  RECORD (FD-WORKUPD.CBL) FOR THE STORE CURRENTLY BEING          
000540*  ACCUMULATED.  IF THE NEXT RECORD WOULD BREACH EITHER           
000550*  WATERMARK THE CURRENT BUFFER IS DELIVERED FIRST.               
000560                                                                  
000570     IF WB-RECORD-COUNT EQUAL ZERO                                
000580        COMPUTE WB-BYTE-COUNT =                                   
000590            WB-LIST-OVERHEAD-BYTES + WB-UPDATE-RECORD-BYTES       
000600     ELSE                                                         
000610        COMPUTE WB-BYTE-COUNT =                                   
000620            WB-BYTE-COUNT + WB-SEPARATOR-BYTES                    
000630                          + WB-UPDATE-RECORD-BYTES.               
000640                                                                  
000650     IF WB-RECORD-COUNT GREATER THAN ZERO                         
000660        AND (WB-RECORD-COUNT GREATER THAN                         
000670                      WB-MAX-BATCH-RECORDS - 1                    
000680         OR WB-BYTE-COUNT GREATER THAN WB-MAX-BATCH-BYTES)        
000690        PERFORM 3050-FLUSH-UPDATE-BATCH                           
000700        COMPUTE WB-BYTE-COUNT =                                   
000710            WB-LIST-OVERHEAD-BYTES + WB-UPDATE-RECORD-BYTES.      
000720                                                                  
000730     ADD 1 TO WB-RECORD-COUNT.                                    
000740     SET WB-BUF-IDX TO WB-RECORD-COUNT.                           
000750     MOVE WR-DEST-STORE TO WB-BUF-DEST-STORE(WB-BUF-IDX).         
000760     MOVE WR-ITEM-ID TO WB-BUF-ITEM-ID(WB-BUF-IDX).               
000770     MOVE WR-ITEM-NAME TO WB-BUF-ITEM-NAME(WB-BUF-IDX).           
000780     MOVE WR-PRICE TO WB-BUF-PRICE(WB-BUF-IDX).                   
000790     MOVE WR-BRAND TO WB-BUF-BRAND(WB-BUF-IDX).                   
000800     MOVE WR-CAPACITY TO WB-BUF-CAPACITY(WB-BUF-IDX).             
000810     MOVE WR-CUSTOM-COUNT                                         
000820          TO WB-BUF-CUSTOM-COUNT(WB-BUF-IDX).                     
000830     MOVE WR-CUSTOM-FIELDS                                        
000840          TO WB-BUF-CUSTOM-FIELDS(WB-BUF-IDX).                    
000850*-----------------------------------------------------------------
000860 3050-FLUSH-UPDATE-BATCH.                                         
000870*  DELIVERS WHATEVER IS CURRENTLY BUFFERED (IF ANYTHING)          
000880*  AND RESETS THE WATERMARK FOR THE NEXT BATCH.                   
000890                                                                  
000900     IF WB-RECORD-COUNT GREATER THAN ZERO                         
000910        PERFORM 3900-DELIVER-UPDATE-BATCH-W-RETRY                 
000920        IF BATCH-DELIVERED-OK                                     
000930           ADD WB-RECORD-COUNT TO WK-ITEMS-UPDATED                
000940        ELSE                                                      
000950           ADD 1 TO WK-ERROR-COUNT                                
000960           IF WK-ERROR-COUNT EQUAL 1                              
000970              STRING "UPDATE DELIVERY FAILED FOR STORE "          
000980                                        DELIMITED BY SIZE         
000990                  WB-CURRENT-STORE DELIMITED BY SIZE              
001000                  INTO WK-FIRST-ERROR-MSG                         
001010              END-STRING.                                         
001020                                                                  
001030     MOVE ZERO TO WB-RECORD-COUNT.                                
001040     MOVE ZERO TO WB-BYTE-COUNT.                                  
001050*-----------------------------------------------------------------
001060 3100-ACCUM-AND-FLUSH-DELETE.                                     
001070*  CALLER HAS WRITTEN ONE DELETE-ELIGIBLE STORE/ITEM              
001080*  PAIR INTO WY-RECORD (FD-WORKDEL.CBL).  DELETE BATCHES          
001090*  ARE CHUNKED BY COUNT ALONE - NO BYTE WATERMARK.                
001100                                                                  
001110     IF WB-DEL-RECORD-COUNT GREATER THAN                          
001120                            WB-MAX-BATCH-RECORDS - 1              
001130        PERFORM 3150-FLUSH-DELETE-BATCH.                          
001140                                                                  
001150     ADD 1 TO WB-DEL-RECORD-COUNT.                                
001160     SET WB-DEL-BUF-IDX TO WB-DEL-RECORD-COUNT.                   
001170     MOVE WY-DEST-STORE                                           
001180          TO WB-DEL-BUF-DEST-STORE(WB-DEL-BUF-IDX).               
001190     MOVE WY-ITEM-ID                                              
001200          TO WB-DEL-BUF-ITEM-ID(WB-DEL-BUF-IDX).                  
001210*-----------------------------------------------------------------
001220 3150-FLUSH-DELETE-BATCH.                                         
001230*  DELIVERS WHATEVER DELETE IDS ARE CURRENTLY BUFFERED            
001240*  AND RESETS THE CHUNK COUNTER.                                  
001250                                                                  
001260     IF WB-DEL-RECORD-COUNT GREATER THAN ZERO                     
001270        PERFORM 3950-DELIVER-DELETE-BATCH-W-RETRY                 
001280        IF BATCH-DELIVERED-OK                                     
001290           ADD WB-DEL-RECORD-COUNT TO WK-ITEMS-DELETED            
001300        ELSE                                                      
001310           ADD 1 TO WK-ERROR-COUNT                                
001320           IF WK-ERROR-COUNT EQUAL 1                              
001330              STRING "DELETE DELIVERY FAILED FOR STORE "          
001340                                        DELIMITED BY SIZE         
001350                  WB-CURRENT-STORE DELIMITED BY SIZE              
001360                  INTO WK-FIRST-ERROR-MSG                         
001370              END-STRING.                                         
001380                                                                  
001390     MOVE ZERO TO WB-DEL-RECORD-COUNT.                            
001400*-----------------------------------------------------------------
001410 3900-DELIVER-UPDATE-BATCH-W-RETRY.                               
001420*  WRITES THE BUFFERED UPDATE BATCH TO VUSION-UPDATE-             
001430*  FILE, RECORD BY RECORD.  A BAD FILE STATUS ON ANY              
001440*  RECORD FAILS THE WHOLE ATTEMPT, AND THE ENTIRE BATCH           
001450*  IS RESENT FROM THE TOP ON THE NEXT TRY.                        
001460                                                                  
001470     MOVE ZERO TO WB-TRY-COUNT.                                   
001480     MOVE "N" TO WB-DELIVERED-OK.                                 
001490                                                                  
001500     PERFORM 3910-ATTEMPT-UPDATE-WRITE                            
001510        UNTIL BATCH-DELIVERED-OK                                  
001520           OR WB-TRY-COUNT NOT LESS THAN WB-MAX-DELIVERY-TRIES.   
001530*-----------------------------------------------------------------
001540 3910-ATTEMPT-UPDATE-WRITE.                                       
001550*  ONE FULL PASS THROUGH THE BUFFERED BATCH.  STARTS              
001560*  OPTIMISTIC (WB-DELIVERED-OK SET TO "Y") AND 3920 FLIPS         
001570*  IT TO "N" THE MOMENT ANY ONE RECORD'S WRITE COMES BACK         
001580*  WITH A BAD FILE STATUS.                                        
001590                                                                  
001600     ADD 1 TO WB-TRY-COUNT.                                       
001610     MOVE "Y" TO WB-DELIVERED-OK.                                 
001620     SET WB-BUF-IDX TO 1.                                         
001630     PERFORM 3920-WRITE-ONE-UPDATE-LINE                           
001640        WB-RECORD-COUNT TIMES.                                    
001650                                                                  
001660     IF BATCH-DELIVERY-FAILED                                     
001670        AND WB-TRY-COUNT LESS THAN WB-MAX-DELIVERY-TRIES          
001680        COMPUTE WB-WAIT-SECONDS = 2 ** (WB-TRY-COUNT - 1)         
001690        PERFORM 3990-WAIT-BEFORE-RETRY.                           
001700*-----------------------------------------------------------------
001710 3920-WRITE-ONE-UPDATE-LINE.                                      
001720*  A RECORD ALREADY FOUND BAD IS NOT RE-WRITTEN - THE             
001730*  WHOLE ATTEMPT IS ALREADY MARKED A FAILURE AND WILL             
001740*  BE RESENT FROM RECORD ONE ON THE NEXT TRY.                     
001750                                                                  
001760     IF BATCH-DELIVERED-OK                                        
001770        MOVE WB-BUF-DEST-STORE(WB-BUF-IDX) TO VI-DEST-STORE       
001780        MOVE WB-BUF-ITEM-ID(WB-BUF-IDX) TO VI-ITEM-ID             
001790        MOVE WB-BUF-ITEM-NAME(WB-BUF-IDX) TO VI-ITEM-NAME         
001800        MOVE WB-BUF-PRICE(WB-BUF-IDX) TO VI-PRICE                 
001810        MOVE WB-BUF-BRAND(WB-BUF-IDX) TO VI-BRAND                 
001820        MOVE WB-BUF-CAPACITY(WB-BUF-IDX) TO VI-CAPACITY           
001830        MOVE WB-BUF-CUSTOM-COUNT(WB-BUF-IDX)                      
001840             TO VI-CUSTOM-COUNT                                   
001850        MOVE WB-BUF-CUSTOM-FIELDS(WB-BUF-IDX)                     
001860             TO VI-CUSTOM-FIELDS                                  
001870        WRITE VI-RECORD                                           
001880        IF WS-VUPDATE-STATUS NOT EQUAL "00"                       
001890           MOVE "N" TO WB-DELIVERED-OK                            
001900        ELSE                                                      
001910           SET WB-BUF-IDX UP BY 1.                                
001920*-----------------------------------------------------------------
001930 3950-DELIVER-DELETE-BATCH-W-RETRY.                               
001940*  SAME RETRY SHAPE AS 3900, FOR THE DELETE-ID FEED.              
001950                                                                  
001960     MOVE ZERO TO WB-TRY-COUNT.                                   
001970     MOVE "N" TO WB-DELIVERED-OK.                                 
001980                                                                  
001990     PERFORM 3960-ATTEMPT-DELETE-WRITE                            
002000        UNTIL BATCH-DELIVERED-OK                                  
002010           OR WB-TRY-COUNT NOT LESS THAN WB-MAX-DELIVERY-TRIES.   
002020*-----------------------------------------------------------------
002030 3960-ATTEMPT-DELETE-WRITE.                                       
002040*  SAME ONE-PASS SHAPE AS 3910, FOR THE DELETE-ID FEED.           
002050                                                                  
002060     ADD 1 TO WB-TRY-COUNT.                                       
002070     MOVE "Y" TO WB-DELIVERED-OK.                                 
002080     SET WB-DEL-BUF-IDX TO 1.                                     
002090     PERFORM 3970-WRITE-ONE-DELETE-LINE                           
002100        WB-DEL-RECORD-COUNT TIMES.                                
002110                                                                  
002120     IF BATCH-DELIVERY-FAILED                                     
002130        AND WB-TRY-COUNT LESS THAN WB-MAX-DELIVERY-TRIES          
002140        COMPUTE WB-WAIT-SECONDS = 2 ** (WB-TRY-COUNT - 1)         
002150        PERFORM 3990-WAIT-BEFORE-RETRY.                           
002160*-----------------------------------------------------------------
002170 3970-WRITE-ONE-DELETE-LINE.                                      
002180*  DELETE RECORDS CARRY JUST THE TWO KEY FIELDS - VUSION          
002190*  ONLY NEEDS TO KNOW WHICH STORE/ITEM TAG TO PULL, NOT           
002200*  WHAT WAS ON IT.                                                
002210                                                                  
002220     IF BATCH-DELIVERED-OK                                        
002230        MOVE WB-DEL-BUF-DEST-STORE(WB-DEL-BUF-IDX)                
002240             TO VD-DEST-STORE                                     
002250        MOVE WB-DEL-BUF-ITEM-ID(WB-DEL-BUF-IDX) TO VD-ITEM-ID     
002260        WRITE VD-RECORD                                           
002270        IF WS-VDELETE-STATUS NOT EQUAL "00"                       
002280           MOVE "N" TO WB-DELIVERED-OK                            
002290        ELSE                                                      
002300           SET WB-DEL-BUF-IDX UP BY 1.                            
002310*-----------------------------------------------------------------
002320 3990-WAIT-BEFORE-RETRY.                                          
002330*  EVERY CALL HERE IS ONE MORE RETRY PASS, SO BUMP THE            
002340*  RUN-WIDE WB77-TOTAL-RETRY-CTR (WSBATCH.CBL) BEFORE             
002350*  SLEEPING - OPERATIONS WATCHES THAT COUNTER ON THE              
002360*  SPOOL REPORT SEPARATELY FROM THIS PROGRAM.                     
002370*  THE OLD HTTP CLIENT SLEPT WB-WAIT-SECONDS BETWEEN              
002380*  RETRIES (1 SECOND, THEN 2).  THE FILE-DROP GATEWAY             
002390*  THIS BATCH HANDS OFF TO STILL HONORS THAT PACING, SO           
002400*  THE WAIT IS MARKED HERE WITH A SHORT HOLDING LOOP -            
002410*  THE ACTUAL WALL-CLOCK DELAY IS A FUNCTION OF THE               
002420*  SITE'S JOB SCHEDULER, NOT THIS PROGRAM.                        
002430                                                                  
002440     ADD 1 TO WB77-TOTAL-RETRY-CTR.                               
002450     MOVE ZERO TO WB-WAIT-TICK-CTR.                               
002460     PERFORM 3995-WAIT-TICK WB-WAIT-SECONDS TIMES.                
002470*-----------------------------------------------------------------
002480 3995-WAIT-TICK.                                                  
002490*  ONE TICK OF THE HOLDING LOOP PERFORMED BY 3990 -               
002500*  DELIBERATELY TRIVIAL.  THE REAL DELAY IS THE JOB               
002510*  SCHEDULER'S STEP-RESTART INTERVAL, NOT CPU TIME BURNED         
002520*  HERE.                                                          
002530                                                                  
002540     ADD 1 TO WB-WAIT-TICK-CTR.                                   
002550*-----------------------------------------------------------------
002560*-----------------------------------------------------------------
002570*  MAINTENANCE NOTE - WHY THE ENTIRE BATCH IS RESENT ON           
002580*  RETRY RATHER THAN JUST THE FAILED RECORD.                      
002590*  THE FILE-DROP GATEWAY VUSION MONITORS IS RECORD-               
002600*  POSITION SENSITIVE - IT REJECTS A PARTIAL BATCH FILE           
002610*  OUTRIGHT RATHER THAN ACCEPTING A CONTINUATION, SO              
002620*  3910/3960 ALWAYS REWIND WB-BUF-IDX/WB-DEL-BUF-IDX TO 1         
002630*  AND WRITE THE WHOLE BUFFER AGAIN.  THIS IS WHY A               
002640*  BATCH IS CAPPED AT WB-MAX-BATCH-RECORDS - A BIGGER             
002650*  CAP WOULD MEAN A BIGGER RESEND ON EVERY RETRY.                 
002660*-----------------------------------------------------------------
