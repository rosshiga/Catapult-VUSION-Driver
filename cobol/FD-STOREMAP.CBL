000100*-----------------------------------------------------------------
000110*  FD-STOREMAP.CBL                                                
000120*  RECORD LAYOUT FOR THE STORE-MAPPING CONFIGURATION FILE.        
000130*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000140*-----------------------------------------------------------------
000150     FD  STORE-MAPPING-FILE                                       
000160         LABEL RECORDS ARE STANDARD.                              
000170                                                                  
000180 01  SM-RECORD.                                                   
000190     05  SM-SOURCE-STORE               PIC X(10).                 
000200     05  SM-DEST-STORE                 PIC X(40).                 
000210     05  FILLER                        PIC X(10).                 
