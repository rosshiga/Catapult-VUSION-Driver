000100*-----------------------------------------------------------------
000110*  FD-FEEDCTL.CBL                                                 
000120*  RECORD LAYOUT FOR THE ONE-RECORD FEED-CONTROL FILE.            
000130*  WRITTEN ONCE BY CATAPULT-VUSION-FEED AT END OF RUN,            
000140*  READ ONCE BY FEED-CONTROL-REPORT.                              
000150*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000160*  2014-07-22 LF  ADDED FC-RUN-DATE SO THE REPORT CAN SHOW        
000170*                 WHEN THE FEED RAN WITHOUT RELYING ON THE        
000180*                 SPOOL'S OWN DATE STAMP (TICKET AP-1241).        
000190*-----------------------------------------------------------------
000200     FD  FEED-CONTROL-FILE                                        
000210         LABEL RECORDS ARE STANDARD.                              
000220                                                                  
000230 01  FC-RECORD.                                                   
000240     05  FC-ITEMS-UPDATED              PIC 9(07).                 
000250     05  FC-ITEMS-DELETED              PIC 9(07).                 
000260     05  FC-ITEMS-SKIPPED              PIC 9(07).                 
000270     05  FC-ERROR-COUNT                PIC 9(05).                 
000280     05  FC-RUN-DATE                   PIC 9(08).                 
000290*  FC-RUN-DATE IS CCYYMMDD.  BROKEN OUT BELOW THE SAME            
000300*  WAY THE OLD OPERATOR-KEYSTROKE DATE FIELDS WERE.               
000310     05  FC-FIRST-ERROR-MSG            PIC X(100).                
000320     05  FILLER                        PIC X(12).                 
000330                                                                  
000340 01  FILLER REDEFINES FC-RECORD.                                  
000350     05  FILLER                        PIC X(26).                 
000360     05  FC-RUN-CCYY                   PIC 9(04).                 
000370     05  FC-RUN-MM                     PIC 9(02).                 
000380     88  FC-RUN-MONTH-VALID          VALUE 1 THRU 12.             
000390     05  FC-RUN-DD                     PIC 9(02).                 
000400     05  FILLER                        PIC X(112).                
