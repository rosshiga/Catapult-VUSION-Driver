000100*-----------------------------------------------------------------
000110*  SL-CATITEM.CBL                                                 
000120*  SELECT CLAUSE FOR THE CATAPULT ITEM/PRICE EXTRACT FILE.        
000130*  ONE RECORD PER ITEM, WITH A NESTED REPEATING GROUP OF          
000140*  PER-STORE PRICE DATA (SEE FD-CATITEM.CBL).                     
000150*-----------------------------------------------------------------
000160     SELECT CATAPULT-ITEM-FILE                                    
000170         ASSIGN TO CATITEM                                        
000180         ORGANIZATION IS LINE SEQUENTIAL                          
000190         FILE STATUS IS WS-CATITEM-STATUS.                        
