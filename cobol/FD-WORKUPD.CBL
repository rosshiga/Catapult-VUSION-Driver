000100*-----------------------------------------------------------------
000110*  FD-WORKUPD.CBL                                                 
000120*  RECORD LAYOUT FOR THE UPDATE-BATCH WORK/SORT CYCLE.            
000130*  WU- IS THE RAW WORK RECORD WRITTEN DURING THE TRANSFORM        
000140*  PASS, ONE PER (DESTINATION STORE, ITEM).  WT- IS THE SORT      
000150*  WORK RECORD AND WR- THE SORTED RESULT READ BACK FOR            
000160*  BATCHING.  ALL THREE ARE IDENTICAL IN SHAPE SO A WHOLE-        
000170*  RECORD MOVE CARRIES ONE INTO THE NEXT - SEE ALSO               
000180*  FD-VUPDATE.CBL, WHICH HAS THE SAME LAYOUT FOR THE FEED         
000190*  RECORD ITSELF (WR-RECORD MOVES STRAIGHT INTO VI-RECORD).       
000200*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000210*  2015-06-02 LF  RAISED CUSTOM-FIELDS TABLE FROM 20 TO 32        
000220*                 OCCURRENCES - A WEIGHTED ITEM ON PROMO WAS      
000230*                 RUNNING PAST 20 TAGS AND LOSING FIELDS OFF      
000240*                 THE END WITH NO WARNING (TICKET AP-1299).       
000250*                 32 IS THE MOST TAGS ANY ONE ITEM CAN CARRY      
000260*                 PER THE VUSION FEED LAYOUT.                     
000270*-----------------------------------------------------------------
000280     FD  WORK-UPDATE-FILE                                         
000290         LABEL RECORDS ARE STANDARD.                              
000300                                                                  
000310 01  WU-RECORD.                                                   
000320     05  WU-DEST-STORE                 PIC X(40).                 
000330     05  WU-ITEM-ID                    PIC X(14).                 
000340     05  WU-ITEM-NAME                  PIC X(60).                 
000350     05  WU-PRICE                      PIC S9(5)V99 COMP-3.       
000360     05  WU-BRAND                      PIC X(40).                 
000370     05  WU-CAPACITY                   PIC X(20).                 
000380     05  WU-CUSTOM-COUNT               PIC 9(02) COMP.            
000390     05  WU-CUSTOM-FIELDS OCCURS 32 TIMES                         
000400           INDEXED BY WU-CF-IDX.                                  
000410         10  WU-CF-NAME                PIC X(24).                 
000420         10  WU-CF-VALUE               PIC X(80).                 
000430     05  FILLER                        PIC X(10).                 
000440                                                                  
000450     SD  SORT-UPD-FILE.                                           
000460 01  WT-RECORD.                                                   
000470     05  WT-DEST-STORE                 PIC X(40).                 
000480     05  WT-ITEM-ID                    PIC X(14).                 
000490     05  WT-ITEM-NAME                  PIC X(60).                 
000500     05  WT-PRICE                      PIC S9(5)V99 COMP-3.       
000510     05  WT-BRAND                      PIC X(40).                 
000520     05  WT-CAPACITY                   PIC X(20).                 
000530     05  WT-CUSTOM-COUNT               PIC 9(02) COMP.            
000540     05  WT-CUSTOM-FIELDS OCCURS 32 TIMES                         
000550           INDEXED BY WT-CF-IDX.                                  
000560         10  WT-CF-NAME                PIC X(24).                 
000570         10  WT-CF-VALUE               PIC X(80).                 
000580     05  FILLER                        PIC X(10).                 
000590                                                                  
000600     FD  SORTED-UPDATE-FILE                                       
000610         LABEL RECORDS ARE STANDARD.                              
000620                                                                  
000630 01  WR-RECORD.                                                   
000640     05  WR-DEST-STORE                 PIC X(40).                 
000650     05  WR-ITEM-ID                    PIC X(14).                 
000660     05  WR-ITEM-NAME                  PIC X(60).                 
000670     05  WR-PRICE                      PIC S9(5)V99 COMP-3.       
000680     05  WR-BRAND                      PIC X(40).                 
000690     05  WR-CAPACITY                   PIC X(20).                 
000700     05  WR-CUSTOM-COUNT               PIC 9(02) COMP.            
000710     05  WR-CUSTOM-FIELDS OCCURS 32 TIMES                         
000720           INDEXED BY WR-CF-IDX.                                  
000730         10  WR-CF-NAME                PIC X(24).                 
000740         10  WR-CF-VALUE               PIC X(80).                 
000750     05  FILLER                        PIC X(10).                 
