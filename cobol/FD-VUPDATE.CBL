000100*-----------------------------------------------------------------
000110*  FD-VUPDATE.CBL                                                 
000120*  RECORD LAYOUT FOR THE OUTGOING VUSION UPDATE FEED.             
000130*  IDENTICAL SHAPE TO WR-RECORD IN FD-WORKUPD.CBL SO THE          
000140*  BATCH PARAGRAPHS CAN MOVE ONE STRAIGHT INTO THE OTHER.         
000150*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000160*-----------------------------------------------------------------
000170     FD  VUSION-UPDATE-FILE                                       
000180         LABEL RECORDS ARE STANDARD.                              
000190                                                                  
000200 01  VI-RECORD.                                                   
000210     05  VI-DEST-STORE                 PIC X(40).                 
000220     05  VI-ITEM-ID                    PIC X(14).                 
000230     05  VI-ITEM-NAME                  PIC X(60).                 
000240     05  VI-PRICE                      PIC S9(5)V99 COMP-3.       
000250     05  VI-BRAND                      PIC X(40).                 
000260     05  VI-CAPACITY                   PIC X(20).                 
000270     05  VI-CUSTOM-COUNT               PIC 9(02) COMP.            
000280     05  VI-CUSTOM-FIELDS OCCURS 32 TIMES                         
000290           INDEXED BY VI-CF-IDX.                                  
000300         10  VI-CF-NAME                PIC X(24).                 
000310         10  VI-CF-VALUE               PIC X(80).                 
000320     05  FILLER                        PIC X(10).                 
