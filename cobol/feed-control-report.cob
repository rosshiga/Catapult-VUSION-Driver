000100*-----------------------------------------------------------------
000110*  FEED-CONTROL-REPORT                                            
000120*  PRINTS THE ONE-RECORD FEED-CONTROL-FILE LEFT BY                
000130*  CATAPULT-VUSION-FEED SO THE PRICING SUPERVISOR CAN             
000140*  CONFIRM THE RUN'S UPDATE, DELETE, SKIP AND ERROR               
000150*  COUNTS WITHOUT READING THE FEED FILES THEMSELVES.              
000160*-----------------------------------------------------------------
000170*  03/14/84  JH   ORIGINAL PROGRAM - PRINTED THE CONTENTS OF THE  
000180*                 WEEKLY PRICE CHANGE TAPE FOR THE PRICING        
000190*                 SUPERVISOR'S SIGN-OFF.                          
000200*  11/02/86  JH   ADDED THE SUB-DEPARTMENT SUBTOTAL LINE.         
000210*  07/21/90  RT   WIDENED THE VENDOR NAME COLUMN - TRUNCATION     
000220*                 COMPLAINTS FROM PRICING.                        
000230*  03/02/94  WK   ADDED THE PAGE-FULL CHECK SO HEADINGS REPRINT   
000240*                 CORRECTLY ON THE NEW LASER PRINTERS.            
000250*  08/03/98  WK   Y2K DATE-WINDOW REVIEW - ALL DATE FIELDS ON THIS
000260*                 PROGRAM ALREADY CARRY A 4-DIGIT YEAR, NO CHANGES
000270*                 REQUIRED.                                       
000280*  04/11/13  LF   TOTAL REWRITE - PRICE CHANGE TAPE REPORT        
000290*                 RETIRED. PROGRAM NOW PRINTS THE CATAPULT-VUSION 
000300*                 FEED CONTROL RECORD (TICKET AP-1150).           
000310*  07/22/14  LF   ADDED THE RUN-DATE HEADING FROM FC-RUN-DATE     
000320*                 (TICKET AP-1241).                               
000330*  06/02/15  LF   0910 NOW SKIPS THE DATE BLOCK ON A SECOND-PAGE  
000340*                 HEADING AND 0100 PRINTS A TOTAL-PROCESSED LINE  
000350*                 FROM WS77-GRAND- TOTAL-CTR - BOTH FIELDS WERE   
000360*                 ADDED LAST PASS BUT NEVER WIRED IN (TICKET      
000370*                 AP-1299).                                       
000380*-----------------------------------------------------------------
000390 IDENTIFICATION DIVISION.                                         
000400 PROGRAM-ID.  FEED-CONTROL-REPORT.                                
000410 AUTHOR.  J HALVERSEN.                                            
000420 INSTALLATION.  EDP DEPT.                                         
000430 DATE-WRITTEN.  03/14/84.                                         
000440 DATE-COMPILED.                                                   
000450 SECURITY.  COMPANY CONFIDENTIAL.                                 
000460                                                                  
000470 ENVIRONMENT DIVISION.                                            
000480 CONFIGURATION SECTION.                                           
000490 SPECIAL-NAMES.                                                   
000500     C01 IS TOP-OF-FORM.                                          
000510                                                                  
000520 INPUT-OUTPUT SECTION.                                            
000530 FILE-CONTROL.                                                    
000540     COPY "SL-FEEDCTL.CBL".                                       
000550                                                                  
000560*  RPTCTL IS THIS PROGRAM'S OWN PRINT FILE - NOT SHARED,          
000570*  SO IT GETS A PLAIN SELECT RATHER THAN AN SL- MEMBER.           
000580     SELECT PRINTER-FILE                                          
000590         ASSIGN TO RPTCTL                                         
000600         ORGANIZATION IS LINE SEQUENTIAL.                         
000610                                                                  
000620 DATA DIVISION.                                                   
000630 FILE SECTION.                                                    
000640     COPY "FD-FEEDCTL.CBL".                                       
000650                                                                  
000660     FD  PRINTER-FILE                                             
000670         LABEL RECORDS ARE OMITTED.                               
000680                                                                  
000690 01  PRINTER-RECORD                 PIC X(80).                    
000700                                                                  
000710 WORKING-STORAGE SECTION.                                         
000720     COPY "wsstatus.cbl".                                         
000730                                                                  
000740*  77-LEVEL SCRATCH ITEMS - OFF TO THE SIDE, THE WAY THE          
000750*  SHOP HAS ALWAYS KEPT A REPORT'S OWN GRAND-TOTAL TALLY          
000760*  AND ITS HEADING-PRINTED SWITCH, RATHER THAN BURYING            
000770*  THEM INSIDE A GROUP ITEM.                                      
000780 77  WS77-GRAND-TOTAL-CTR         PIC 9(08) COMP.                 
000790 77  WS77-HEADING-DONE-SWITCH     PIC X VALUE "N".                
000800         88  WS77-HEADING-ALREADY-DONE     VALUE "Y".             
000810                                                                  
000820 01  WS-TITLE-LINE.                                               
000830     05  FILLER                    PIC X(15) VALUE SPACES.        
000840     05  FILLER                    PIC X(36) VALUE                
000850         "CATAPULT-VUSION FEED CONTROL REPORT".                   
000860     05  FILLER                    PIC X(11) VALUE SPACES.        
000870     05  FILLER                    PIC X(06) VALUE "PAGE: ".      
000880     05  WS-PAGE-NUMBER            PIC 9(03).                     
000890     05  FILLER                    PIC X(09) VALUE SPACES.        
000900                                                                  
000910*  WS-RUN-DATE-PRINT HOLDS THE FEED'S OWN RUN DATE (FROM          
000920*  FC-RUN-DATE) REASSEMBLED MM/DD/CCYY.  IF THE CONTROL           
000930*  FILE IS EMPTY THE REDEFINED TEXT VIEW IS USED INSTEAD          
000940*  TO SHOW "UNKNOWN" RATHER THAN ZEROS - SEE 0910.                
000950 01  WS-RUN-DATE-PRINT.                                           
000960     05  WS-RDP-MM                 PIC 99.                        
000970     05  FILLER                    PIC X VALUE "/".               
000980     05  WS-RDP-DD                 PIC 99.                        
000990     05  FILLER                    PIC X VALUE "/".               
001000     05  WS-RDP-CCYY               PIC 9999.                      
001010 01  FILLER REDEFINES WS-RUN-DATE-PRINT.                          
001020     05  WS-RDP-TEXT               PIC X(10).                     
001030                                                                  
001040*  WS-PRINT-DATE-PRINT HOLDS TODAY'S DATE - THE DAY THIS          
001050*  REPORT ITSELF WAS RUN, NOT THE DAY THE FEED RAN.               
001060 01  WS-PRINT-DATE-PRINT.                                         
001070     05  WS-PDP-MM                 PIC 99.                        
001080     05  FILLER                    PIC X VALUE "/".               
001090     05  WS-PDP-DD                 PIC 99.                        
001100     05  FILLER                    PIC X VALUE "/".               
001110     05  WS-PDP-CCYY               PIC 9999.                      
001120                                                                  
001130*  WS-RUN-DATE-LINE PRINTS BOTH DATES SIDE BY SIDE SO             
001140*  THE SUPERVISOR CAN TELL AT A GLANCE IF THIS REPORT IS          
001150*  BEING RUN LATE AGAINST AN OLD FEED.                            
001160 01  WS-RUN-DATE-LINE.                                            
001170     05  FILLER                    PIC X(20) VALUE SPACES.        
001180     05  FILLER                    PIC X(10) VALUE                
001190         "FEED RAN: ".                                            
001200     05  WS-RDL-FEED-DATE          PIC X(10).                     
001210     05  FILLER                    PIC X(05) VALUE SPACES.        
001220     05  FILLER                    PIC X(17) VALUE                
001230         "REPORT PRINTED:  ".                                     
001240     05  WS-RDL-PRINT-DATE         PIC X(10).                     
001250     05  FILLER                    PIC X(08) VALUE SPACES.        
001260                                                                  
001270*  A PLAIN DASHED RULE BETWEEN THE HEADING AND THE FIRST          
001280*  DETAIL LINE - SAME LOOK THE OLD PRICE CHANGE TAPE              
001290*  REPORT USED.                                                   
001300 01  WS-RULE-LINE.                                                
001310     05  FILLER                    PIC X(20) VALUE SPACES.        
001320     05  FILLER                    PIC X(40) VALUE                
001330         "----------------------------------------".              
001340     05  FILLER                    PIC X(20) VALUE SPACES.        
001350                                                                  
001360*  ONE DETAIL LINE LAYOUT, RE-MOVED FOR EACH OF THE               
001370*  FOUR RUN-TOTAL LINES - SAME IDIOM AS DETAIL-1 IN THE           
001380*  OLD PRICE CHANGE TAPE REPORT.                                  
001390 01  WS-DETAIL-LINE.                                              
001400     05  FILLER                    PIC X(20) VALUE SPACES.        
001410     05  WS-DET-LABEL              PIC X(20).                     
001420     05  FILLER                    PIC X(03) VALUE SPACES.        
001430     05  WS-DET-VALUE              PIC ZZZ,ZZ9.                   
001440     05  FILLER                    PIC X(30) VALUE SPACES.        
001450                                                                  
001460*  FC-FIRST-ERROR-MSG IS 100 BYTES, WIDER THAN ONE 80-            
001470*  BYTE PRINT LINE CAN SHOW WITH A LABEL ON IT.  THE              
001480*  REDEFINES SPLITS IT INTO TWO 47-BYTE HALVES SO A               
001490*  LONG MESSAGE WRAPS ONTO A SECOND LINE INSTEAD OF               
001500*  BEING CUT OFF.                                                 
001510 01  WS-ERROR-MSG-AREA.                                           
001520     05  WS-ERROR-MSG-TEXT         PIC X(100).                    
001530 01  FILLER REDEFINES WS-ERROR-MSG-AREA.                          
001540     05  WS-ERROR-MSG-LINE-1       PIC X(47).                     
001550     05  WS-ERROR-MSG-LINE-2       PIC X(47).                     
001560     05  FILLER                    PIC X(06).                     
001570                                                                  
001580*  WS-ERROR-LINE-1/2 ARE THE TWO PRINT-LINE SHAPES 0150           
001590*  MOVES THE TWO REDEFINED HALVES OF THE ERROR TEXT INTO -        
001600*  ONLY LINE 1 CARRIES THE "FIRST ERROR:" LABEL.                  
001610 01  WS-ERROR-LINE-1.                                             
001620     05  FILLER                    PIC X(20) VALUE SPACES.        
001630     05  FILLER                    PIC X(13) VALUE                
001640         "FIRST ERROR: ".                                         
001650     05  WS-ERR-TEXT-1             PIC X(47).                     
001660                                                                  
001670 01  WS-ERROR-LINE-2.                                             
001680     05  FILLER                    PIC X(33) VALUE SPACES.        
001690     05  WS-ERR-TEXT-2             PIC X(47).                     
001700                                                                  
001710*  TODAY'S DATE FOR WS-PRINT-DATE-PRINT.  ACCEPT FROM             
001720*  DATE RETURNS A 2-DIGIT YEAR, WINDOWED THE SAME AS              
001730*  CATAPULT-VUSION-FEED DOES FOR FC-RUN-DATE.                     
001740 01  WS-TODAYS-DATE-WORK.                                         
001750     05  WS-TODAY-DATE-ACCEPT      PIC 9(06).                     
001760     05  FILLER                    PIC X(02).                     
001770 01  FILLER REDEFINES WS-TODAYS-DATE-WORK.                        
001780     05  WS-TODAY-YY               PIC 9(02).                     
001790     05  WS-TODAY-MM               PIC 9(02).                     
001800     05  WS-TODAY-DD               PIC 9(02).                     
001810     05  FILLER                    PIC X(02).                     
001820                                                                  
001830*  RPT-FEEDCTL-EOF - ONE SWITCH, LOOP AT 0000 RUNS 0100           
001840*  UNTIL THIS FLIPS.                                              
001850 01  RPT-FEEDCTL-EOF              PIC X VALUE "N".                
001860     88  RPT-FEEDCTL-AT-END          VALUE "Y".                   
001870                                                                  
001880*  WS-PRINTED-LINES COUNTS LINES WRITTEN SINCE THE LAST           
001890*  HEADING - 50 LINES TO A PAGE ON THE SHOP'S STANDARD            
001900*  PRINT FORMS, SAME LIMIT AS THE OLD PRICE CHANGE TAPE           
001910*  REPORT USED.                                                   
001920 01  WS-PRINTED-LINES             PIC 9(02) COMP.                 
001930     88  PAGE-FULL                  VALUE 50 THRU 99.             
001940                                                                  
001950 PROCEDURE DIVISION.                                              
001960                                                                  
001970*  REFERENCE - PARAGRAPH MAP FOR THIS PROGRAM.                    
001980*    0010  OPENS BOTH FILES, PRIMES THE FIRST READ.               
001990*    0020  ONE READ/AT-END PAIR AGAINST FEED-CONTROL-FILE -       
002000*          THERE IS ONLY EVER ONE RECORD ON THE FILE, BUT         
002010*          THE SHOP STILL WRITES IT AS A LOOP IN CASE A           
002020*          FUTURE RUN EVER STACKS MORE THAN ONE DAY'S             
002030*          CONTROL RECORD ON THE SAME FILE.                       
002040*    0100  PRINTS THE FOUR COUNT LINES FOR ONE CONTROL            
002050*          RECORD, THEN CALLS 0150 IF THERE WAS AN ERROR.         
002060*    0150  PRINTS THE FIRST-ERROR TEXT, WRAPPED OVER TWO          
002070*          LINES IF NEEDED.                                       
002080*    0910  PAGE HEADING - TITLE, RUN DATE, PRINT DATE, RULE.      
002090*    0920  TODAY'S DATE FOR THE HEADING, Y2K-WINDOWED THE         
002100*          SAME WAY THE DRIVER WINDOWS FC-RUN-DATE.               
002110*    0990  TOP-OF-FORM EJECT AT END OF RUN.                       
002120                                                                  
002130 0000-MAIN-CONTROL.                                               
002140                                                                  
002150*  THIS REPORT READS NOTHING BUT FEED-CONTROL-FILE - THE          
002160*  ONE-LINE CONTROL RECORD catapult-vusion-feed.cob WRITES        
002170*  AT 0400 OF ITS OWN RUN.  IF THE DRIVER NEVER RAN TODAY         
002180*  THE FILE WILL BE EMPTY AND THIS PROGRAM SAYS SO RATHER         
002190*  THAN PRINTING A BLANK REPORT.                                  
002200     PERFORM 0010-INITIALIZE-REPORT.                              
002210                                                                  
002220     IF RPT-FEEDCTL-AT-END                                        
002230        MOVE SPACES TO PRINTER-RECORD                             
002240        MOVE "NO FEED CONTROL RECORD FOUND FOR TODAY'S RUN"       
002250            TO PRINTER-RECORD                                     
002260        WRITE PRINTER-RECORD AFTER ADVANCING 1                    
002270     ELSE                                                         
002280        PERFORM 0100-PRINT-CONTROL-RECORD                         
002290           UNTIL RPT-FEEDCTL-AT-END.                              
002300                                                                  
002310     PERFORM 0990-FINALIZE-PAGE.                                  
002320     CLOSE FEED-CONTROL-FILE.                                     
002330     CLOSE PRINTER-FILE.                                          
002340     STOP RUN.                                                    
002350*-----------------------------------------------------------------
002360 0010-INITIALIZE-REPORT.                                          
002370                                                                  
002380*  FEEDCTL IS A TINY ONE-RECORD FILE - IF IT WON'T EVEN           
002390*  OPEN, SOMETHING IS WRONG WITH THE SCHEDULE RATHER THAN         
002400*  THE DATA, SO THIS PROGRAM ABENDS RATHER THAN GUESSING.         
002410     OPEN INPUT FEED-CONTROL-FILE.                                
002420     IF NOT FEEDCTL-OK                                            
002430        DISPLAY "FEED-CONTROL-REPORT - CANNOT OPEN "              
002440            "FEED-CONTROL-FILE, STATUS = " WS-FEEDCTL-STATUS      
002450        STOP RUN.                                                 
002460                                                                  
002470     OPEN OUTPUT PRINTER-FILE.                                    
002480     MOVE ZERO TO WS-PAGE-NUMBER.                                 
002490     MOVE "N" TO RPT-FEEDCTL-EOF.                                 
002500                                                                  
002510     PERFORM 0020-READ-FEED-CONTROL-RECORD.                       
002520     PERFORM 0910-PRINT-HEADINGS.                                 
002530*-----------------------------------------------------------------
002540 0020-READ-FEED-CONTROL-RECORD.                                   
002550                                                                  
002560*  STANDARD READ/AT-END PAIR.  SEE THE PARAGRAPH MAP ABOVE        
002570*  0000 FOR WHY THIS IS A LOOP CONDITION RATHER THAN A            
002580*  PLAIN ONE-SHOT READ.                                           
002590     READ FEED-CONTROL-FILE                                       
002600        AT END MOVE "Y" TO RPT-FEEDCTL-EOF.                       
002610*-----------------------------------------------------------------
002620 0100-PRINT-CONTROL-RECORD.                                       
002630                                                                  
002640*  WS77-GRAND-TOTAL-CTR IS A PLAIN ARITHMETIC CHECK -             
002650*  UPDATED + DELETED + SKIPPED SHOULD EQUAL THE DRIVER'S          
002660*  OWN WS77-ITEMS-SEEN-CTR FOR THE SAME RUN.  PRINTED             
002670*  BELOW AS ITS OWN DETAIL LINE SO THE PRICING SUPERVISOR         
002680*  DOES NOT HAVE TO ADD THE THREE COUNTS BY HAND TO SPOT          
002690*  A RUN THAT LOOKS LIGHT.                                        
002700     COMPUTE WS77-GRAND-TOTAL-CTR =                               
002710         FC-ITEMS-UPDATED + FC-ITEMS-DELETED + FC-ITEMS-SKIPPED.  
002720                                                                  
002730     IF PAGE-FULL                                                 
002740        PERFORM 0990-FINALIZE-PAGE                                
002750        PERFORM 0910-PRINT-HEADINGS.                              
002760                                                                  
002770*  FOUR DETAIL LINES, SAME WS-DETAIL-LINE AREA RE-MOVED           
002780*  EACH TIME - UPDATED, DELETED, SKIPPED, ERROR COUNT,            
002790*  IN THAT ORDER, ONE LINE APIECE.                                
002800     MOVE "ITEMS UPDATED . . . " TO WS-DET-LABEL.                 
002810     MOVE FC-ITEMS-UPDATED TO WS-DET-VALUE.                       
002820     MOVE WS-DETAIL-LINE TO PRINTER-RECORD.                       
002830     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
002840     ADD 1 TO WS-PRINTED-LINES.                                   
002850                                                                  
002860     MOVE "ITEMS DELETED . . . " TO WS-DET-LABEL.                 
002870     MOVE FC-ITEMS-DELETED TO WS-DET-VALUE.                       
002880     MOVE WS-DETAIL-LINE TO PRINTER-RECORD.                       
002890     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
002900     ADD 1 TO WS-PRINTED-LINES.                                   
002910                                                                  
002920     MOVE "ITEMS SKIPPED . . . " TO WS-DET-LABEL.                 
002930     MOVE FC-ITEMS-SKIPPED TO WS-DET-VALUE.                       
002940     MOVE WS-DETAIL-LINE TO PRINTER-RECORD.                       
002950     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
002960     ADD 1 TO WS-PRINTED-LINES.                                   
002970                                                                  
002980     MOVE "ERROR COUNT . . . . " TO WS-DET-LABEL.                 
002990     MOVE FC-ERROR-COUNT TO WS-DET-VALUE.                         
003000     MOVE WS-DETAIL-LINE TO PRINTER-RECORD.                       
003010     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
003020     ADD 1 TO WS-PRINTED-LINES.                                   
003030                                                                  
003040     MOVE "TOTAL PROCESSED . . " TO WS-DET-LABEL.                 
003050     MOVE WS77-GRAND-TOTAL-CTR TO WS-DET-VALUE.                   
003060     MOVE WS-DETAIL-LINE TO PRINTER-RECORD.                       
003070     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
003080     ADD 1 TO WS-PRINTED-LINES.                                   
003090                                                                  
003100*  THE FIRST-ERROR TEXT ONLY PRINTS WHEN THERE WAS AT             
003110*  LEAST ONE ERROR THIS RUN - OTHERWISE FC-FIRST-ERROR-MSG        
003120*  IS SPACES AND THERE IS NOTHING WORTH SHOWING.                  
003130     IF FC-ERROR-COUNT GREATER THAN ZERO                          
003140        PERFORM 0150-PRINT-FIRST-ERROR.                           
003150                                                                  
003160     PERFORM 0020-READ-FEED-CONTROL-RECORD.                       
003170*-----------------------------------------------------------------
003180 0150-PRINT-FIRST-ERROR.                                          
003190                                                                  
003200*  FC-FIRST-ERROR-MSG IS WHATEVER catapult-vusion-feed.cob        
003210*  PUT IN FC-FIRST-ERROR-MSG FOR THIS RUN'S FIRST SKIPPED         
003220*  ITEM - SEE THE WS-ERROR-MSG-AREA REDEFINES ABOVE FOR           
003230*  WHY IT IS SPLIT ACROSS TWO PRINT LINES HERE.                   
003240     MOVE FC-FIRST-ERROR-MSG TO WS-ERROR-MSG-TEXT.                
003250     MOVE WS-ERROR-MSG-LINE-1 TO WS-ERR-TEXT-1.                   
003260     MOVE WS-ERROR-LINE-1 TO PRINTER-RECORD.                      
003270     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
003280     ADD 1 TO WS-PRINTED-LINES.                                   
003290                                                                  
003300     IF WS-ERROR-MSG-LINE-2 NOT EQUAL SPACES                      
003310        MOVE WS-ERROR-MSG-LINE-2 TO WS-ERR-TEXT-2                 
003320        MOVE WS-ERROR-LINE-2 TO PRINTER-RECORD                    
003330        WRITE PRINTER-RECORD AFTER ADVANCING 1                    
003340        ADD 1 TO WS-PRINTED-LINES.                                
003350*-----------------------------------------------------------------
003360 0910-PRINT-HEADINGS.                                             
003370                                                                  
003380*  THE TITLE LINE AND PAGE NUMBER REPRINT ON EVERY PAGE,          
003390*  BUT THE RUN-DATE/PRINT-DATE BLOCK ONLY NEEDS TO SHOW           
003400*  ONCE - IT DOES NOT CHANGE FROM PAGE TO PAGE WITHIN THE         
003410*  SAME RUN.  WS77-HEADING-DONE-SWITCH IS WHAT TELLS A            
003420*  SECOND-OR-LATER CALL (FROM THE PAGE-FULL CHECK AT              
003430*  0100) TO SKIP STRAIGHT TO THE RULE LINE INSTEAD OF             
003440*  REPEATING THE DATE BLOCK - SAVES TWO PRINT LINES ON            
003450*  EVERY PAGE AFTER THE FIRST.                                    
003460     ADD 1 TO WS-PAGE-NUMBER.                                     
003470     MOVE WS-TITLE-LINE TO PRINTER-RECORD.                        
003480     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.           
003490                                                                  
003500     IF NOT WS77-HEADING-ALREADY-DONE                             
003510        IF RPT-FEEDCTL-AT-END                                     
003520           MOVE "UNKNOWN"  TO WS-RDP-TEXT                         
003530        ELSE                                                      
003540           MOVE FC-RUN-MM TO WS-RDP-MM                            
003550           MOVE FC-RUN-DD TO WS-RDP-DD                            
003560           MOVE FC-RUN-CCYY TO WS-RDP-CCYY                        
003570                                                                  
003580        PERFORM 0920-STAMP-TODAYS-DATE                            
003590        MOVE WS-RUN-DATE-PRINT TO WS-RDL-FEED-DATE                
003600        MOVE WS-PRINT-DATE-PRINT TO WS-RDL-PRINT-DATE             
003610        MOVE WS-RUN-DATE-LINE TO PRINTER-RECORD                   
003620        WRITE PRINTER-RECORD AFTER ADVANCING 2                    
003630        SET WS77-HEADING-ALREADY-DONE TO TRUE                     
003640        MOVE 5 TO WS-PRINTED-LINES                                
003650     ELSE                                                         
003660        MOVE 2 TO WS-PRINTED-LINES.                               
003670                                                                  
003680     MOVE WS-RULE-LINE TO PRINTER-RECORD.                         
003690     WRITE PRINTER-RECORD AFTER ADVANCING 1.                      
003700*-----------------------------------------------------------------
003710 0920-STAMP-TODAYS-DATE.                                          
003720                                                                  
003730*  SAME TWO-DIGIT-YEAR WINDOW AS 0410 IN THE DRIVER -             
003740*  BELOW 50 MEANS 20XX, 50 AND ABOVE MEANS 19XX.  KEPT            
003750*  AS ITS OWN PARAGRAPH HERE INSTEAD OF SHARING CODE WITH         
003760*  THE DRIVER BECAUSE THE TWO PROGRAMS DO NOT COPY OR             
003770*  CALL EACH OTHER.                                               
003780     ACCEPT WS-TODAY-DATE-ACCEPT FROM DATE.                       
003790     IF WS-TODAY-YY LESS THAN 50                                  
003800        COMPUTE WS-PDP-CCYY = 2000 + WS-TODAY-YY                  
003810     ELSE                                                         
003820        COMPUTE WS-PDP-CCYY = 1900 + WS-TODAY-YY.                 
003830     MOVE WS-TODAY-MM TO WS-PDP-MM.                               
003840     MOVE WS-TODAY-DD TO WS-PDP-DD.                               
003850*-----------------------------------------------------------------
003860 0990-FINALIZE-PAGE.                                              
003870                                                                  
003880*  A TOP-OF-FORM EJECT AFTER THE LAST LINE LEAVES THE             
003890*  PRINTER PARKED AT THE TOP OF A FRESH FORM FOR WHOEVER          
003900*  TEARS THE REPORT OFF NEXT, RATHER THAN MID-PAGE.               
003910     MOVE SPACES TO PRINTER-RECORD.                               
003920     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.           
003930                                                                  
003940*  MAINTENANCE NOTE - WHY THIS REPORT DOES NOT JOIN BACK          
003950*  TO THE ORIGINAL CATAPULT ITEM FILE.                            
003960*  FEED-CONTROL-FILE CARRIES ONLY COUNTS AND ONE ERROR            
003970*  MESSAGE, NOT THE OFFENDING RECORD ITSELF.  EARLY               
003980*  DRAFTS OF THIS PROGRAM TRIED TO RE-OPEN THE DAY'S              
003990*  CATAPULT-ITEM-FILE TO SHOW THE FULL SKIPPED RECORD ON          
004000*  THE REPORT, BUT THE FEED RUN ALREADY PURGES THAT FILE          
004010*  BY THE TIME THIS REPORT IS SCHEDULED, SO IT WAS                
004020*  DROPPED - FC-FIRST-ERROR-MSG IS NOW THE ONLY RECORD OF         
004030*  WHAT WENT WRONG AND IS KEPT DELIBERATELY SHORT SO IT           
004040*  ALWAYS FITS THE TWO-LINE WRAP IN 0150.                         
