000100*-----------------------------------------------------------------
000110*  wsbatch.cbl                                                    
000120*  PER-DESTINATION-STORE BATCH COUNTERS AND DELIVERY-RETRY        
000130*  WORK FIELDS FOR PL-BATCH-DELIVERY.CBL.  WB- PREFIX.            
000140*  A BATCH IS FLUSHED WHEN EITHER BOUND IS HIT, OR ON A           
000150*  CHANGE OF DESTINATION STORE.                                   
000160*  2013-04-11 LF  ORIGINAL FIELDS.                                
000170*  2014-01-20 LF  RAISED WB-MAX-BATCH-BYTES TO MATCH THE          
000180*                 VUSION GATEWAY'S NEW 10MB CEILING (WAS          
000190*                 2MB) - TICKET AP-1201.                          
000200*  2014-06-03 LF  ADDED THE IN-MEMORY BATCH BUFFERS SO A          
000210*                 FAILED DELIVERY CAN BE RESENT WITHOUT RE-       
000220*                 READING THE SORT WORK FILES (TICKET             
000230*                 AP-1233).                                       
000240*  2015-06-02 LF  RAISED WB-BUF-CUSTOM-FIELDS FROM 20 TO 32       
000250*                 OCCURRENCES TO MATCH THE SAME CHANGE IN         
000260*                 FD-WORKUPD.CBL (TICKET AP-1299).                
000270*-----------------------------------------------------------------
000280*  RUNNING COUNT OF RETRY PASSES ACROSS THE WHOLE RUN -           
000290*  NOT PER BATCH, PER FEED.  OPERATIONS WATCHES THIS ON           
000300*  THE SPOOL TO DECIDE WHETHER THE GATEWAY IS HAVING A            
000310*  BAD NIGHT BEFORE THE 0200 ON-CALL PAGE FIRES.                  
000320 77  WB77-TOTAL-RETRY-CTR             PIC S9(5) COMP VALUE ZERO.  
000330                                                                  
000340 01  WB-BATCH-LIMITS.                                             
000350     05  WB-MAX-BATCH-RECORDS          PIC S9(5) COMP VALUE +999. 
000360     05  WB-MAX-BATCH-BYTES            PIC S9(9) COMP             
000370           VALUE +10485760.                                       
000380     05  WB-MAX-DELIVERY-TRIES         PIC S9(3) COMP VALUE +3.   
000390     05  WB-UPDATE-RECORD-BYTES        PIC S9(9) COMP             
000400           VALUE +2270.                                           
000410     05  WB-DELETE-RECORD-BYTES        PIC S9(9) COMP VALUE +64.  
000420     05  WB-LIST-OVERHEAD-BYTES        PIC S9(3) COMP VALUE +2.   
000430     05  WB-SEPARATOR-BYTES            PIC S9(3) COMP VALUE +1.   
000440                                                                  
000450 01  WB-BATCH-WORK.                                               
000460     05  WB-CURRENT-STORE              PIC X(40).                 
000470     05  WB-RECORD-COUNT               PIC S9(5) COMP.            
000480     05  WB-BYTE-COUNT                 PIC S9(9) COMP.            
000490     05  WB-TRY-COUNT                  PIC S9(3) COMP.            
000500     05  FILLER                        PIC X(04).                 
000510                                                                  
000520 01  WB-DELIVERY-FLAGS.                                           
000530     05  WB-DELIVERED-OK               PIC X.                     
000540     88  BATCH-DELIVERED-OK          VALUE "Y".                   
000550     88  BATCH-DELIVERY-FAILED       VALUE "N".                   
000560     05  FILLER                        PIC X(03).                 
000570                                                                  
000580 01  WB-WAIT-SECONDS                PIC S9(3) COMP.               
000590 01  WB-WAIT-TICK-CTR               PIC S9(3) COMP.               
000600                                                                  
000610*  UPDATE-BATCH DELIVERY HOLDS ITS ENTRIES HERE UNTIL             
000620*  THE BATCH CLOSES, SO A FAILED DELIVERY CAN BE RETRIED          
000630*  WHOLE RATHER THAN PARTWAY - SAME SHAPE AS VI-RECORD.           
000640 01  WB-UPDATE-BATCH-BUFFER.                                      
000650         05  WB-BUF-ENTRY OCCURS 1 TO 999 TIMES                   
000660               DEPENDING ON WB-RECORD-COUNT                       
000670               INDEXED BY WB-BUF-IDX.                             
000680             10  WB-BUF-DEST-STORE     PIC X(40).                 
000690             10  WB-BUF-ITEM-ID        PIC X(14).                 
000700             10  WB-BUF-ITEM-NAME      PIC X(60).                 
000710             10  WB-BUF-PRICE          PIC S9(5)V99 COMP-3.       
000720             10  WB-BUF-BRAND          PIC X(40).                 
000730             10  WB-BUF-CAPACITY       PIC X(20).                 
000740             10  WB-BUF-CUSTOM-COUNT   PIC 9(02) COMP.            
000750             10  WB-BUF-CUSTOM-FIELDS OCCURS 32 TIMES             
000760                   INDEXED BY WB-BUF-CF-IDX.                      
000770                 15  WB-BUF-CF-NAME    PIC X(24).                 
000780                 15  WB-BUF-CF-VALUE   PIC X(80).                 
000790             10  FILLER                PIC X(10).                 
000800                                                                  
000810 01  WB-DEL-RECORD-COUNT            PIC S9(5) COMP.               
000820*  DELETE-BATCH ENTRIES HELD THE SAME WAY - SAME SHAPE            
000830*  AS VD-RECORD.  NO BYTE-SIZE WATERMARK IS NEEDED FOR            
000840*  DELETES - JUST THE 999-ID CHUNK LIMIT.                         
000850 01  WB-DELETE-BATCH-BUFFER.                                      
000860         05  WB-DEL-BUF-ENTRY OCCURS 1 TO 999 TIMES               
000870               DEPENDING ON WB-DEL-RECORD-COUNT                   
000880               INDEXED BY WB-DEL-BUF-IDX.                         
000890             10  WB-DEL-BUF-DEST-STORE PIC X(40).                 
000900             10  WB-DEL-BUF-ITEM-ID    PIC X(14).                 
000910             10  FILLER                PIC X(10).                 
