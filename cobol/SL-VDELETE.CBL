000100*-----------------------------------------------------------------
000110*  SL-VDELETE.CBL                                                 
000120*  SELECT CLAUSE FOR THE OUTGOING VUSION DELETE FEED.             
000130*-----------------------------------------------------------------
000140     SELECT VUSION-DELETE-FILE                                    
000150         ASSIGN TO VDELETE                                        
000160         ORGANIZATION IS LINE SEQUENTIAL                          
000170         FILE STATUS IS WS-VDELETE-STATUS.                        
