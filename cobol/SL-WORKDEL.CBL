000100*-----------------------------------------------------------------
000110*  SL-WORKDEL.CBL                                                 
000120*  SELECT CLAUSES FOR THE DELETE-BATCH WORK CYCLE.                
000130*  SAME SHAPE AS SL-WORKUPD.CBL BUT FOR DELETE-ELIGIBLE           
000140*  STORE/ITEM PAIRS (STORE DISCONTINUED OR DELETED).              
000150*-----------------------------------------------------------------
000160     SELECT WORK-DELETE-FILE                                      
000170         ASSIGN TO WORKDEL                                        
000180         ORGANIZATION IS SEQUENTIAL.                              
000190                                                                  
000200     SELECT SORT-DEL-FILE                                         
000210         ASSIGN TO SORTDEL.                                       
000220                                                                  
000230     SELECT SORTED-DELETE-FILE                                    
000240         ASSIGN TO SRTDDEL                                        
000250         ORGANIZATION IS SEQUENTIAL.                              
