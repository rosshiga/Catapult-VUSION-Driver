000100*-----------------------------------------------------------------
000110*  FD-VDELETE.CBL                                                 
000120*  RECORD LAYOUT FOR THE OUTGOING VUSION DELETE FEED.             
000130*  IDENTICAL SHAPE TO WY-RECORD IN FD-WORKDEL.CBL.                
000140*  2013-04-11 LF  ORIGINAL LAYOUT.                                
000150*-----------------------------------------------------------------
000160     FD  VUSION-DELETE-FILE                                       
000170         LABEL RECORDS ARE STANDARD.                              
000180                                                                  
000190 01  VD-RECORD.                                                   
000200     05  VD-DEST-STORE                 PIC X(40).                 
000210     05  VD-ITEM-ID                    PIC X(14).                 
000220     05  FILLER                        PIC X(10).                 
