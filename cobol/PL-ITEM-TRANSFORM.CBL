000100*-----------------------------------------------------------------
000110*  PL-ITEM-TRANSFORM.CBL                                          
000120*  BUILDS ONE WU-RECORD (WORK-UPDATE-FILE) FROM THE CURRENT       
000130*  CI-ITEM-RECORD AND ITS CI-STORE-DATA(CI-STORE-IDX)             
000140*  OCCURRENCE.  CALLER SETS CI-STORE-IDX AND WU-DEST-STORE        
000150*  BEFORE PERFORMING 2000-TRANSFORM-ITEM-FOR-STORE, THEN          
000160*  WRITES WU-RECORD.  PARAGRAPHS 29XX ARE PRIVATE HELPERS,        
000170*  NOT TO BE PERFORMED DIRECTLY BY THE DRIVER.                    
000180*  2013-04-11 LF  ORIGINAL PARAGRAPHS.                            
000190*  2013-09-30 LF  ADDED 2400-ADD-POWER-FIELDS FOR THE WIC/        
000200*                 DABUX/HI-5 PROGRAM CHANGES (TICKET AP-1160).    
000210*  2014-02-14 LF  FIXED SAVE-AMT COMPUTING A NEGATIVE VALUE       
000220*                 WHEN A PROMO PRICE WAS ENTERED HIGHER THAN      
000230*                 REGULAR PRICE BY MISTAKE (TICKET AP-1212).      
000240*  2015-06-02 LF  SEE FD-WORKUPD.CBL AND WSBATCH.CBL CHANGE       
000250*                 LOGS FOR THE CUSTOM-FIELDS 20-TO-32 WIDENING    
000260*                 THAT PROMPTED THE OVERFLOW COUNTER BELOW        
000270*                 (TICKET AP-1299).                               
000280*-----------------------------------------------------------------
000290*-----------------------------------------------------------------
000300*  GENERAL NOTE TO MAINTAINERS -                                  
000310*  THIS COPYBOOK HAS NO WORKING-STORAGE SECTION OF ITS            
000320*  OWN.  EVERY IXF- AND WU77- DATA NAME REFERENCED BELOW          
000330*  IS DECLARED IN WSTRANSFORM.CBL, WHICH THE DRIVER               
000340*  (CATAPULT-VUSION-FEED.COB) COPIES INTO ITS OWN                 
000350*  WORKING-STORAGE SECTION AHEAD OF THIS COPYBOOK BEING           
000360*  COPIED INTO THE PROCEDURE DIVISION.  DO NOT ADD A NEW          
000370*  IXF- FIELD HERE WITHOUT ALSO ADDING ITS DECLARATION TO         
000380*  WSTRANSFORM.CBL OR THE COMPILE WILL FAIL WITH AN               
000390*  UNDEFINED DATA NAME.                                           
000400*  THE SAME IS TRUE OF WU-, VI-, AND CI- FIELDS, WHICH            
000410*  COME FROM FD-WORKUPD.CBL, FD-VUPDATE.CBL, AND                  
000420*  FD-CATITEM.CBL RESPECTIVELY.                                   
000430*-----------------------------------------------------------------
000440                                                                  
000450*-----------------------------------------------------------------
000460*  REFERENCE - CUSTOM-FIELD TAG NAMES EMITTED BY THIS             
000470*  PROGRAM, IN THE ORDER 2100-2400 APPEND THEM.  KEPT             
000480*  HERE SO A MAINTAINER DOES NOT HAVE TO READ ALL SIX             
000490*  PARAGRAPHS JUST TO KNOW WHAT A VUSION TEMPLATE CAN             
000500*  REFERENCE BY NAME.                                             
000510*    PRICE-QTY, REG-PRICE, PRICE, PROMO-PRICE,                    
000520*    PROMO-QTY, PROMO-PRICE-FMT, SAVE-AMT, RETAIL-PRICE           
000530*    DEPARTMENT, SUB-DEPARTMENT, RECEIPT-ALIAS, ITEM-SIZE,        
000540*    SIZE-UNIT, SIZE-QTY, BARCODE-UPC, ITEM-NAME,                 
000550*    REAL-NAME, DESC-LINE-1, DESC-LINE-2, WEIGHT,                 
000560*    UNIT-OF-MEASURE                                              
000570*    PROMO-START-DATE, PROMO-END-DATE                             
000580*    WIC, DABUX, IBMCODE, WHITEM, POWERFIELD1, POWERFIELD2,       
000590*    POWERFIELD6, POWERFIELD7, POWERFIELD8                        
000600*  ANY TAG NOT IN THIS LIST IS NOT BEING SENT - CHECK             
000610*  HERE BEFORE BLAMING THE VUSION SIDE FOR A MISSING              
000620*  FIELD ON A LABEL.                                              
000630*-----------------------------------------------------------------
000640                                                                  
000650 2000-TRANSFORM-ITEM-FOR-STORE.                                   
000660*  TOP-LEVEL DRIVER FOR ONE (ITEM, STORE) COMBINATION.            
000670*  THE FIVE DIRECT FIELDS COME STRAIGHT ACROSS FROM               
000680*  CI-ITEM-RECORD; EVERYTHING ELSE - PRICE FIGURES,               
000690*  DEPARTMENT TEXT, SIZE/WEIGHT, PROMO DATES, WIC/                
000700*  DABUX/HI-5 FLAGS - RIDES IN AS A NAMED CUSTOM FIELD            
000710*  ON WU-RECORD BECAUSE THE VUSION FEED HAS NO FIXED              
000720*  COLUMN FOR THEM.  2100 THROUGH 2400 APPEND THOSE               
000730*  FIELDS IN THE SAME ORDER EVERY TIME SO A DIFF OF TWO           
000740*  RUNS' OUTPUT IS MEANINGFUL - THEY ARE RUN AS ONE               
000750*  PERFORM RANGE RATHER THAN FOUR SEPARATE PERFORMS SO            
000760*  NO ONE CAN SLIP A FIFTH GROUP IN BETWEEN THEM WITHOUT          
000770*  ALSO MOVING THE RANGE BOUNDARY BELOW.                          
000780                                                                  
000790     MOVE CI-ITEM-ID TO WU-ITEM-ID.                               
000800     MOVE CI-ITEM-NAME TO WU-ITEM-NAME.                           
000810     MOVE CI-BRAND TO WU-BRAND.                                   
000820     MOVE CI-SIZE TO WU-CAPACITY.                                 
000830     MOVE 0 TO WU-CUSTOM-COUNT.                                   
000840     MOVE 0 TO WU77-CF-OVERFLOW-CTR.                              
000850                                                                  
000860     PERFORM 2010-COMPUTE-UNIT-PRICES.                            
000870     MOVE IXF-UNIT-PRICE TO WU-PRICE.                             
000880                                                                  
000890     PERFORM 2100-ADD-PRICING-FIELDS THRU 2400-ADD-POWER-FIELDS.  
000900*-----------------------------------------------------------------
000910 2010-COMPUTE-UNIT-PRICES.                                        
000920*  CATAPULT'S PRICE-1/PROMO-PRICE-1 ARE ALWAYS A PACK             
000930*  PRICE (E.G. $5.00 FOR A DIVIDER OF 2 MEANS 2 FOR               
000940*  $5.00), NEVER A PER-UNIT PRICE.  DIVIDING BY THE               
000950*  DIVIDER HERE IS WHAT TURNS THAT INTO THE SINGLE-UNIT           
000960*  PRICE THE SHELF LABEL ACTUALLY DISPLAYS.                       
000970                                                                  
000980     MOVE "N" TO IXF-PRICE-PRESENT.                               
000990     MOVE "N" TO IXF-PROMO-PRESENT.                               
001000                                                                  
001010*  A ZERO OR NEGATIVE DIVIDER IN THE FEED IS BAD DATA -           
001020*  TREAT IT AS 1 RATHER THAN LET A DIVIDE-BY-ZERO ABEND           
001030*  THE WHOLE RUN OVER ONE ITEM (TICKET AP-1176).                  
001040     MOVE SD-DIVIDER-1(CI-STORE-IDX)                              
001050          TO IXF-EFF-DIVIDER.                                     
001060     IF IXF-EFF-DIVIDER NOT GREATER THAN ZERO                     
001070        MOVE 1 TO IXF-EFF-DIVIDER.                                
001080                                                                  
001090     MOVE SD-PROMO-DIVIDER-1(CI-STORE-IDX)                        
001100          TO IXF-EFF-PROMO-DIVIDER.                               
001110     IF IXF-EFF-PROMO-DIVIDER NOT GREATER THAN ZERO               
001120        MOVE 1 TO IXF-EFF-PROMO-DIVIDER.                          
001130                                                                  
001140*  A ZERO PRICE MEANS THE STORE SENT NO PRICE AT ALL FOR          
001150*  THIS ITEM - PRICE-PRESENT STAYS "N" SO 2100 KNOWS NOT          
001160*  TO EMIT A REG-PRICE/PRICE PAIR THAT WOULD JUST READ            
001170*  AS $0.00 ON THE LABEL.                                         
001180     IF SD-PRICE-1(CI-STORE-IDX) NOT EQUAL ZERO                   
001190        MOVE "Y" TO IXF-PRICE-PRESENT                             
001200        COMPUTE IXF-UNIT-PRICE ROUNDED =                          
001210            SD-PRICE-1(CI-STORE-IDX) / IXF-EFF-DIVIDER            
001220     ELSE                                                         
001230        MOVE 0 TO IXF-UNIT-PRICE.                                 
001240                                                                  
001250*  SAME RULE FOR THE PROMO SIDE - NO PROMO PRICE SENT             
001260*  MEANS THE ITEM IS NOT ON PROMOTION AT THIS STORE.              
001270     IF SD-PROMO-PRICE-1(CI-STORE-IDX) NOT EQUAL ZERO             
001280        MOVE "Y" TO IXF-PROMO-PRESENT                             
001290        COMPUTE IXF-PROMO-UNIT-PRICE ROUNDED =                    
001300            SD-PROMO-PRICE-1(CI-STORE-IDX)                        
001310            / IXF-EFF-PROMO-DIVIDER                               
001320     ELSE                                                         
001330        MOVE 0 TO IXF-PROMO-UNIT-PRICE.                           
001340*-----------------------------------------------------------------
001350 2100-ADD-PRICING-FIELDS.                                         
001360*  PRICE-QTY IS ALWAYS EMITTED.  THE MULTI-BUY "N/$X.XX"          
001370*  COMPOSITION IS FACTORED OUT TO 2960 SO IT IS NOT WRITTEN       
001380*  OUT FOUR TIMES OVER.                                           
001390                                                                  
001400*  PRICE-QTY - THE DIVIDER BY ITSELF, AS PLAIN TEXT, SO           
001410*  THE LABEL TEMPLATE CAN SHOW "2 FOR" EVEN WHEN IT IS            
001420*  NOT BUILDING THE FULL MULTI-BUY STRING.                        
001430     MOVE IXF-EFF-DIVIDER TO IXF-INT-IN.                          
001440     PERFORM 2950-FORMAT-INTEGER-TEXT.                            
001450     MOVE "PRICE-QTY" TO IXF-CF-NAME-IN.                          
001460     MOVE SPACES TO IXF-CF-VALUE-IN.                              
001470     MOVE IXF-INT-TRIMMED(1:IXF-INT-LEN) TO IXF-CF-VALUE-IN.      
001480     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
001490                                                                  
001500*  REG-PRICE/PRICE ARE BOTH SKIPPED WHEN THE STORE SENT           
001510*  NO PRICE AT ALL - PRICE-PRESENT WAS SET BACK IN 2010.          
001520     IF PRICE-PRESENT                                             
001530        MOVE IXF-UNIT-PRICE TO IXF-CURRENCY-IN                    
001540        PERFORM 2900-FORMAT-CURRENCY-AMOUNT                       
001550        MOVE "REG-PRICE" TO IXF-CF-NAME-IN                        
001560        MOVE SPACES TO IXF-CF-VALUE-IN                            
001570        MOVE IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)                
001580             TO IXF-CF-VALUE-IN                                   
001590        PERFORM 2930-APPEND-CUSTOM-FIELD                          
001600                                                                  
001610*  PRICE IS THE SAME AMOUNT AS REG-PRICE FOR A SINGLE-            
001620*  UNIT ITEM, BUT FOR A MULTI-BUY ITEM IT CARRIES THE             
001630*  "N/$X.XX" FORM INSTEAD OF THE PER-UNIT FIGURE - TWO            
001640*  DIFFERENT TAGS FOR TWO DIFFERENT PLACES ON THE LABEL.          
001650        MOVE "PRICE" TO IXF-CF-NAME-IN                            
001660        IF IXF-EFF-DIVIDER GREATER THAN 1                         
001670           MOVE IXF-EFF-DIVIDER TO IXF-INT-IN                     
001680           MOVE SD-PRICE-1(CI-STORE-IDX) TO IXF-CURRENCY-IN       
001690           PERFORM 2960-FORMAT-MULTIBUY-PRICE                     
001700        ELSE                                                      
001710           MOVE IXF-UNIT-PRICE TO IXF-CURRENCY-IN                 
001720           PERFORM 2900-FORMAT-CURRENCY-AMOUNT                    
001730           MOVE SPACES TO IXF-CF-VALUE-IN                         
001740           MOVE IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)             
001750                TO IXF-CF-VALUE-IN.                               
001760        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
001770                                                                  
001780*  PROMO-PRICE/PROMO-QTY/PROMO-PRICE-FMT/SAVE-AMT ARE             
001790*  ALL SKIPPED TOGETHER WHEN THE ITEM IS NOT ON PROMO AT          
001800*  THIS STORE - VUSION'S TEMPLATE TREATS THE ABSENCE OF           
001810*  PROMO-PRICE AS "NOT ON SALE" AND DRAWS THE LABEL               
001820*  WITHOUT THE PROMO BANNER.                                      
001830     IF PROMO-PRESENT                                             
001840        MOVE IXF-PROMO-UNIT-PRICE TO IXF-NUMTEXT-IN2              
001850        PERFORM 2940-FORMAT-PLAIN-NUMBER-2DEC                     
001860        MOVE "PROMO-PRICE" TO IXF-CF-NAME-IN                      
001870        PERFORM 2930-APPEND-CUSTOM-FIELD                          
001880                                                                  
001890        MOVE IXF-EFF-PROMO-DIVIDER TO IXF-INT-IN                  
001900        PERFORM 2950-FORMAT-INTEGER-TEXT                          
001910        MOVE "PROMO-QTY" TO IXF-CF-NAME-IN                        
001920        MOVE SPACES TO IXF-CF-VALUE-IN                            
001930        MOVE IXF-INT-TRIMMED(1:IXF-INT-LEN) TO IXF-CF-VALUE-IN    
001940        PERFORM 2930-APPEND-CUSTOM-FIELD                          
001950                                                                  
001960*  PROMO-PRICE-FMT IS THE PROMO-SIDE COUNTERPART OF               
001970*  PRICE ABOVE - PLAIN UNIT PRICE, OR THE MULTI-BUY               
001980*  "N/$X.XX" FORM WHEN THE PROMO ITSELF IS A MULTI-BUY.           
001990        MOVE "PROMO-PRICE-FMT" TO IXF-CF-NAME-IN                  
002000        IF IXF-EFF-PROMO-DIVIDER GREATER THAN 1                   
002010           MOVE IXF-EFF-PROMO-DIVIDER TO IXF-INT-IN               
002020           MOVE SD-PROMO-PRICE-1(CI-STORE-IDX)                    
002030                TO IXF-CURRENCY-IN                                
002040           PERFORM 2960-FORMAT-MULTIBUY-PRICE                     
002050        ELSE                                                      
002060           MOVE IXF-PROMO-UNIT-PRICE TO IXF-CURRENCY-IN           
002070           PERFORM 2900-FORMAT-CURRENCY-AMOUNT                    
002080           MOVE SPACES TO IXF-CF-VALUE-IN                         
002090           MOVE IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)             
002100                TO IXF-CF-VALUE-IN.                               
002110        PERFORM 2930-APPEND-CUSTOM-FIELD                          
002120                                                                  
002130*  SAVE-AMT ONLY APPEARS WHEN THE PROMO PRICE IS TRULY            
002140*  LOWER THAN REGULAR - THE "GREATER THAN" GUARD IS THE           
002150*  AP-1212 FIX.  BEFORE IT, A PROMO PRICE KEYED HIGHER            
002160*  THAN REGULAR BY MISTAKE COMPUTED A NEGATIVE SAVINGS            
002170*  AND PRINTED "SAVE -$1.00" ON THE SHELF LABEL.                  
002180        IF PRICE-PRESENT                                          
002190           AND IXF-UNIT-PRICE GREATER THAN IXF-PROMO-UNIT-PRICE   
002200           COMPUTE IXF-SAVE-AMOUNT =                              
002210               IXF-UNIT-PRICE - IXF-PROMO-UNIT-PRICE              
002220           MOVE IXF-SAVE-AMOUNT TO IXF-CURRENCY-IN                
002230           PERFORM 2900-FORMAT-CURRENCY-AMOUNT                    
002240           MOVE "SAVE-AMT" TO IXF-CF-NAME-IN                      
002250           MOVE SPACES TO IXF-CF-VALUE-IN                         
002260           STRING "SAVE " DELIMITED BY SIZE                       
002270               IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)              
002280                  DELIMITED BY SIZE                               
002290               INTO IXF-CF-VALUE-IN                               
002300           END-STRING                                             
002310           PERFORM 2930-APPEND-CUSTOM-FIELD.                      
002320                                                                  
002330*  RETAIL-PRICE IS "WHATEVER PRICE IS ACTUALLY IN EFFECT          
002340*  RIGHT NOW" - THE PROMO PRICE WHEN ONE IS RUNNING,              
002350*  THE REGULAR PRICE OTHERWISE.  VUSION'S LABEL TEMPLATE          
002360*  READS THIS TAG ALONE WHEN IT DOES NOT NEED TO SHOW             
002370*  THE REGULAR/PROMO SPLIT.                                       
002380     MOVE "RETAIL-PRICE" TO IXF-CF-NAME-IN.                       
002390     IF PROMO-PRESENT                                             
002400        IF IXF-EFF-PROMO-DIVIDER GREATER THAN 1                   
002410           MOVE IXF-EFF-PROMO-DIVIDER TO IXF-INT-IN               
002420           MOVE SD-PROMO-PRICE-1(CI-STORE-IDX)                    
002430                TO IXF-CURRENCY-IN                                
002440           PERFORM 2960-FORMAT-MULTIBUY-PRICE                     
002450        ELSE                                                      
002460           MOVE IXF-PROMO-UNIT-PRICE TO IXF-CURRENCY-IN           
002470           PERFORM 2900-FORMAT-CURRENCY-AMOUNT                    
002480           MOVE SPACES TO IXF-CF-VALUE-IN                         
002490           MOVE IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)             
002500                TO IXF-CF-VALUE-IN.                               
002510        PERFORM 2930-APPEND-CUSTOM-FIELD                          
002520     ELSE                                                         
002530        IF PRICE-PRESENT                                          
002540           IF IXF-EFF-DIVIDER GREATER THAN 1                      
002550              MOVE IXF-EFF-DIVIDER TO IXF-INT-IN                  
002560              MOVE SD-PRICE-1(CI-STORE-IDX)                       
002570                   TO IXF-CURRENCY-IN                             
002580              PERFORM 2960-FORMAT-MULTIBUY-PRICE                  
002590           ELSE                                                   
002600              MOVE IXF-UNIT-PRICE TO IXF-CURRENCY-IN              
002610              PERFORM 2900-FORMAT-CURRENCY-AMOUNT                 
002620              MOVE SPACES TO IXF-CF-VALUE-IN                      
002630              MOVE IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)          
002640                   TO IXF-CF-VALUE-IN.                            
002650           PERFORM 2930-APPEND-CUSTOM-FIELD.                      
002660*-----------------------------------------------------------------
002670 2200-ADD-ITEM-INFO-FIELDS.                                       
002680*  DESCRIPTIVE/IDENTIFYING CUSTOM FIELDS - DEPARTMENT,            
002690*  SUB-DEPARTMENT, SIZE, BARCODE, NAME, WEIGHT AND THE            
002700*  TWO OPTIONAL DESCRIPTION LINES.  SUB-DEPARTMENT, SIZE-         
002710*  QTY, DESC-LINE-1/2, WEIGHT AND UNIT-OF-MEASURE ARE ALL         
002720*  CONDITIONAL ON THE SOURCE FIELD BEING PRESENT - AN             
002730*  ORDINARY ITEM RUNS 10 FIELDS THROUGH HERE, A WEIGHTED          
002740*  ITEM WITH A FULL DESCRIPTION RUNS 17.                          
002750                                                                  
002760     PERFORM 2910-FORMAT-DEPARTMENT-TEXT.                         
002770     IF IXF-DEPT-TEXT NOT EQUAL SPACES                            
002780        MOVE "DEPARTMENT" TO IXF-CF-NAME-IN                       
002790        MOVE SPACES TO IXF-CF-VALUE-IN                            
002800        MOVE IXF-DEPT-TEXT TO IXF-CF-VALUE-IN                     
002810        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
002820                                                                  
002830     IF CI-SUB-DEPT-NAME NOT EQUAL SPACES                         
002840        MOVE "SUB-DEPARTMENT" TO IXF-CF-NAME-IN                   
002850        MOVE SPACES TO IXF-CF-VALUE-IN                            
002860        MOVE CI-SUB-DEPT-NAME TO IXF-CF-VALUE-IN                  
002870        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
002880                                                                  
002890*  RECEIPT-ALIAS IS THE SHORT NAME THAT PRINTS ON THE             
002900*  REGISTER TAPE - OFTEN DIFFERENT FROM THE FULL SHELF            
002910*  LABEL NAME, WHICH IS WHY IT RIDES AS ITS OWN TAG               
002920*  RATHER THAN SHARING ITEM-NAME.                                 
002930     MOVE "RECEIPT-ALIAS" TO IXF-CF-NAME-IN.                      
002940     MOVE SPACES TO IXF-CF-VALUE-IN.                              
002950     MOVE CI-RECEIPT-ALIAS TO IXF-CF-VALUE-IN.                    
002960     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
002970                                                                  
002980     MOVE "ITEM-SIZE" TO IXF-CF-NAME-IN.                          
002990     MOVE SPACES TO IXF-CF-VALUE-IN.                              
003000     MOVE CI-SIZE TO IXF-CF-VALUE-IN.                             
003010     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
003020                                                                  
003030     MOVE "SIZE-UNIT" TO IXF-CF-NAME-IN.                          
003040     MOVE SPACES TO IXF-CF-VALUE-IN.                              
003050     MOVE CI-SIZE-UNIT TO IXF-CF-VALUE-IN.                        
003060     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
003070                                                                  
003080*  SIZE-QTY ONLY APPLIES TO A COUNT-PACK ITEM (A 12-PACK          
003090*  OF SODA, SAY) - AN ORDINARY SINGLE ITEM SENDS ZERO AND         
003100*  SKIPS THE TAG ENTIRELY.                                        
003110     IF CI-SIZE-QTY NOT EQUAL ZERO                                
003120        MOVE CI-SIZE-QTY TO IXF-NUMTEXT-IN2                       
003130        PERFORM 2940-FORMAT-PLAIN-NUMBER-2DEC                     
003140        MOVE "SIZE-QTY" TO IXF-CF-NAME-IN                         
003150        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
003160                                                                  
003170*  BARCODE-UPC CARRIES THE SAME VALUE AS WU-ITEM-ID - THE         
003180*  DIRECT FIELD FEEDS THE VUSION TAG-ASSIGNMENT KEY AND           
003190*  THE CUSTOM FIELD FEEDS THE PRINTED BARCODE TEXT ON             
003200*  THE LABEL ITSELF.                                              
003210     MOVE "BARCODE-UPC" TO IXF-CF-NAME-IN.                        
003220     MOVE SPACES TO IXF-CF-VALUE-IN.                              
003230     MOVE CI-ITEM-ID TO IXF-CF-VALUE-IN.                          
003240     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
003250                                                                  
003260     MOVE "ITEM-NAME" TO IXF-CF-NAME-IN.                          
003270     MOVE SPACES TO IXF-CF-VALUE-IN.                              
003280     MOVE CI-ITEM-NAME TO IXF-CF-VALUE-IN.                        
003290     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
003300                                                                  
003310*  NO SEPARATE "REAL" NAME COMES OVER FROM CATAPULT -             
003320*  IXF-CF-VALUE-IN IS STILL SET TO CI-ITEM-NAME FROM THE          
003330*  MOVE ABOVE, SO REAL-NAME CARRIES THE SAME TEXT AS              
003340*  ITEM-NAME.  VUSION WANTS BOTH TAGS PRESENT REGARDLESS.         
003350     MOVE "REAL-NAME" TO IXF-CF-NAME-IN.                          
003360     PERFORM 2930-APPEND-CUSTOM-FIELD.                            
003370                                                                  
003380*  DESC-LINE-1/2 ARE THE TWO FREE-TEXT LINES A STORE              
003390*  MANAGER CAN TYPE AGAINST AN ITEM IN CATAPULT - NOT             
003400*  EVERY ITEM HAS THEM, SO BOTH ARE CONDITIONAL.                  
003410     IF SD-DESC-LINE-1(CI-STORE-IDX) NOT EQUAL SPACES             
003420        MOVE "DESC-LINE-1" TO IXF-CF-NAME-IN                      
003430        MOVE SPACES TO IXF-CF-VALUE-IN                            
003440        MOVE SD-DESC-LINE-1(CI-STORE-IDX) TO IXF-CF-VALUE-IN      
003450        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
003460                                                                  
003470     IF SD-DESC-LINE-2(CI-STORE-IDX) NOT EQUAL SPACES             
003480        MOVE "DESC-LINE-2" TO IXF-CF-NAME-IN                      
003490        MOVE SPACES TO IXF-CF-VALUE-IN                            
003500        MOVE SD-DESC-LINE-2(CI-STORE-IDX) TO IXF-CF-VALUE-IN      
003510        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
003520                                                                  
003530*  WEIGHT/UNIT-OF-MEASURE ONLY APPLY TO A WEIGHED ITEM            
003540*  (DELI, PRODUCE, MEAT) - A PACKAGED ITEM SENDS ZERO             
003550*  WEIGHT AND SKIPS BOTH TAGS.                                    
003560     IF SD-WEIGHT(CI-STORE-IDX) NOT EQUAL ZERO                    
003570        MOVE SD-WEIGHT(CI-STORE-IDX) TO IXF-NUMTEXT-IN3           
003580        PERFORM 2941-FORMAT-PLAIN-NUMBER-3DEC                     
003590        MOVE "WEIGHT" TO IXF-CF-NAME-IN                           
003600        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
003610                                                                  
003620     IF SD-UNIT-OF-MEASURE(CI-STORE-IDX) NOT EQUAL SPACES         
003630        MOVE "UNIT-OF-MEASURE" TO IXF-CF-NAME-IN                  
003640        MOVE SPACES TO IXF-CF-VALUE-IN                            
003650        MOVE SD-UNIT-OF-MEASURE(CI-STORE-IDX) TO IXF-CF-VALUE-IN  
003660        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
003670*-----------------------------------------------------------------
003680*-----------------------------------------------------------------
003690*  MAINTENANCE NOTE - WHY PROMO DATES GET THEIR OWN               
003700*  PARAGRAPH.                                                     
003710*  2300 WAS SPLIT OUT FROM 2200 IN THE ORIGINAL 2013              
003720*  WRITE-UP SO THE FOUR PRICING-RELATED DATE PARAGRAPHS           
003730*  (2010, 2100, 2300, 2920) COULD ALL BE READ TOGETHER AS         
003740*  ONE GROUP WHEN SOMEONE IS CHASING A PROMO-PRICING              
003750*  COMPLAINT FROM THE STORES - A DATE PROBLEM AND A               
003760*  PRICE PROBLEM USUALLY TURN OUT TO BE THE SAME BAD              
003770*  CATAPULT RECORD.                                               
003780*-----------------------------------------------------------------
003790                                                                  
003800 2300-ADD-PROMO-DATE-FIELDS.                                      
003810*  PROMO-START-DATE AND PROMO-END-DATE ARE BOTH                   
003820*  CONDITIONAL ON CATAPULT HAVING SENT A DATE - AN ITEM           
003830*  NOT CURRENTLY ON PROMOTION SENDS NEITHER.  END-DATE            
003840*  IS PREFIXED "THRU " BECAUSE THAT IS HOW THE SHELF              
003850*  LABEL TEMPLATE DISPLAYS IT, NOT HOW CATAPULT SENDS IT.         
003860                                                                  
003870     IF SD-PROMO-START(CI-STORE-IDX) NOT EQUAL SPACES             
003880        MOVE SD-PROMO-START(CI-STORE-IDX) TO IXF-PROMO-DATE-RAW   
003890        PERFORM 2920-REFORMAT-PROMO-DATE                          
003900        MOVE "PROMO-START-DATE" TO IXF-CF-NAME-IN                 
003910        MOVE SPACES TO IXF-CF-VALUE-IN                            
003920        MOVE IXF-PROMO-DATE-US TO IXF-CF-VALUE-IN                 
003930        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
003940                                                                  
003950     IF SD-PROMO-END(CI-STORE-IDX) NOT EQUAL SPACES               
003960        MOVE SD-PROMO-END(CI-STORE-IDX) TO IXF-PROMO-DATE-RAW     
003970        PERFORM 2920-REFORMAT-PROMO-DATE                          
003980        MOVE "PROMO-END-DATE" TO IXF-CF-NAME-IN                   
003990        MOVE SPACES TO IXF-CF-VALUE-IN                            
004000        STRING "THRU " DELIMITED BY SIZE                          
004010            IXF-PROMO-DATE-US DELIMITED BY SIZE                   
004020            INTO IXF-CF-VALUE-IN                                  
004030        END-STRING                                                
004040        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
004050*-----------------------------------------------------------------
004060 2400-ADD-POWER-FIELDS.                                           
004070*  POWER-FIELD-3 AND -4 ARE CONSUMED HERE ONLY TO DERIVE          
004080*  THE WIC/DABUX/HI-5 FLAGS - THEY ARE NEVER COPIED OUT           
004090*  VERBATIM.  THE TWO CHECKS AGAINST POWER-FIELD-4 ARE            
004100*  INDEPENDENT - BOTH MAY FIRE ON THE SAME VALUE.                 
004110                                                                  
004120     MOVE "N" TO IXF-WIC-FLAG.                                    
004130     MOVE "N" TO IXF-DABUX-FLAG.                                  
004140     MOVE "N" TO IXF-IBMCODE-FLAG.                                
004150                                                                  
004160*  POWER-FIELD-3 IS THE OLD WIC-ELIGIBILITY FLAG FIELD -          
004170*  UPPERCASED BEFORE THE TALLY SINCE SOME STORES STILL            
004180*  KEY A LOWERCASE "y" OUT OF HABIT FROM THE OLD REGISTER         
004190*  SCREEN.                                                        
004200     MOVE CI-POWER-FIELD-3 TO IXF-POWER3-UPPER.                   
004210     INSPECT IXF-POWER3-UPPER CONVERTING                          
004220        "abcdefghijklmnopqrstuvwxyz"                              
004230        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
004240     MOVE ZERO TO IXF-TALLY.                                      
004250     INSPECT IXF-POWER3-UPPER TALLYING IXF-TALLY                  
004260        FOR ALL "Y".                                              
004270     IF IXF-TALLY GREATER THAN ZERO                               
004280        MOVE "Y" TO IXF-WIC-FLAG.                                 
004290                                                                  
004300*  POWER-FIELD-4 CARRIES FREE-FORM PROGRAM CODES - "DA            
004310*  BUX" AND "HI-5" ARE CHECKED AS SUBSTRINGS BECAUSE              
004320*  THE FIELD CAN HOLD MORE THAN ONE CODE AT ONCE,                 
004330*  SEPARATED HOWEVER THE BUYER HAPPENED TO TYPE THEM.             
004340     MOVE CI-POWER-FIELD-4 TO IXF-POWER4-UPPER.                   
004350     INSPECT IXF-POWER4-UPPER CONVERTING                          
004360        "abcdefghijklmnopqrstuvwxyz"                              
004370        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
004380                                                                  
004390     MOVE ZERO TO IXF-TALLY.                                      
004400     INSPECT IXF-POWER4-UPPER TALLYING IXF-TALLY                  
004410        FOR ALL "DA BUX".                                         
004420     IF IXF-TALLY GREATER THAN ZERO                               
004430        MOVE "Y" TO IXF-DABUX-FLAG.                               
004440                                                                  
004450     MOVE ZERO TO IXF-TALLY.                                      
004460     INSPECT IXF-POWER4-UPPER TALLYING IXF-TALLY                  
004470        FOR ALL "HI-5".                                           
004480     IF IXF-TALLY GREATER THAN ZERO                               
004490        MOVE "Y" TO IXF-IBMCODE-FLAG.                             
004500                                                                  
004510     IF IXF-IS-WIC-ITEM                                           
004520        MOVE "WIC" TO IXF-CF-NAME-IN                              
004530        MOVE SPACES TO IXF-CF-VALUE-IN                            
004540        MOVE "WIC" TO IXF-CF-VALUE-IN                             
004550        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
004560                                                                  
004570     IF IXF-IS-DABUX-ITEM                                         
004580        MOVE "DABUX" TO IXF-CF-NAME-IN                            
004590        MOVE SPACES TO IXF-CF-VALUE-IN                            
004600        MOVE "0002" TO IXF-CF-VALUE-IN                            
004610        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
004620                                                                  
004630*  IBMCODE/HI-5 TAG NAME IS A HOLDOVER FROM THE OLD               
004640*  IBM 4680 REGISTER SYSTEM'S OWN PROGRAM-CODE LABEL -            
004650*  NEVER RENAMED BECAUSE THE VUSION TEMPLATE STILL                
004660*  EXPECTS THAT EXACT TAG NAME.                                   
004670     IF IXF-IS-IBMCODE-ITEM                                       
004680        MOVE "IBMCODE" TO IXF-CF-NAME-IN                          
004690        MOVE SPACES TO IXF-CF-VALUE-IN                            
004700        MOVE "HI-5" TO IXF-CF-VALUE-IN                            
004710        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
004720                                                                  
004730*  POWER-FIELD-5 THROUGH -8 (PLUS -1/-2 BELOW) ARE                
004740*  GENERAL-PURPOSE BUYER TEXT FIELDS WITH NO FIXED                
004750*  MEANING OF THEIR OWN - THEY PASS THROUGH VERBATIM,             
004760*  ONE CUSTOM FIELD APIECE, ONLY WHEN NOT BLANK.                  
004770     IF CI-POWER-FIELD-5 NOT EQUAL SPACES                         
004780        MOVE "WHITEM" TO IXF-CF-NAME-IN                           
004790        MOVE SPACES TO IXF-CF-VALUE-IN                            
004800        MOVE CI-POWER-FIELD-5 TO IXF-CF-VALUE-IN                  
004810        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
004820                                                                  
004830*  POWERFIELD1/2/6/7/8 REPEAT THE SAME PATTERN - THE TAG          
004840*  NAME JUST MATCHES THE SOURCE FIELD NUMBER.  THEY ARE           
004850*  NOT IN NUMERIC ORDER BECAUSE POWER-FIELD-5 ABOVE (AS           
004860*  WHITEM) AND -3/-4 (CONSUMED FOR THE FLAGS) WERE ADDED          
004870*  FIRST, AND NOBODY HAS GONE BACK TO RESEQUENCE THE              
004880*  PARAGRAPH SINCE.                                               
004890*  POWERFIELD1 - GENERAL BUYER TEXT, FIELD 1.                     
004900     IF CI-POWER-FIELD-1 NOT EQUAL SPACES                         
004910        MOVE "POWERFIELD1" TO IXF-CF-NAME-IN                      
004920        MOVE SPACES TO IXF-CF-VALUE-IN                            
004930        MOVE CI-POWER-FIELD-1 TO IXF-CF-VALUE-IN                  
004940        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
004950                                                                  
004960*  POWERFIELD2 - GENERAL BUYER TEXT, FIELD 2.                     
004970     IF CI-POWER-FIELD-2 NOT EQUAL SPACES                         
004980        MOVE "POWERFIELD2" TO IXF-CF-NAME-IN                      
004990        MOVE SPACES TO IXF-CF-VALUE-IN                            
005000        MOVE CI-POWER-FIELD-2 TO IXF-CF-VALUE-IN                  
005010        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
005020                                                                  
005030*  POWERFIELD6 - GENERAL BUYER TEXT, FIELD 6.                     
005040     IF CI-POWER-FIELD-6 NOT EQUAL SPACES                         
005050        MOVE "POWERFIELD6" TO IXF-CF-NAME-IN                      
005060        MOVE SPACES TO IXF-CF-VALUE-IN                            
005070        MOVE CI-POWER-FIELD-6 TO IXF-CF-VALUE-IN                  
005080        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
005090                                                                  
005100*  POWERFIELD7 - GENERAL BUYER TEXT, FIELD 7.                     
005110     IF CI-POWER-FIELD-7 NOT EQUAL SPACES                         
005120        MOVE "POWERFIELD7" TO IXF-CF-NAME-IN                      
005130        MOVE SPACES TO IXF-CF-VALUE-IN                            
005140        MOVE CI-POWER-FIELD-7 TO IXF-CF-VALUE-IN                  
005150        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
005160                                                                  
005170*  POWERFIELD8 - GENERAL BUYER TEXT, FIELD 8.  THE LAST           
005180*  OF THE GENERAL-PURPOSE POWER FIELDS CATAPULT CARRIES.          
005190     IF CI-POWER-FIELD-8 NOT EQUAL SPACES                         
005200        MOVE "POWERFIELD8" TO IXF-CF-NAME-IN                      
005210        MOVE SPACES TO IXF-CF-VALUE-IN                            
005220        MOVE CI-POWER-FIELD-8 TO IXF-CF-VALUE-IN                  
005230        PERFORM 2930-APPEND-CUSTOM-FIELD.                         
005240*-----------------------------------------------------------------
005250*-----------------------------------------------------------------
005260*  REFERENCE - PRIVATE HELPER PARAGRAPHS BELOW (2900-2960).       
005270*  NONE OF THESE ARE PERFORMED BY THE DRIVER DIRECTLY -           
005280*  THEY ARE CALLED FROM 2100-2400 ABOVE TO DO THE EDIT/           
005290*  TRIM WORK A STRAIGHT MOVE CANNOT.                              
005300*    2900 - CURRENCY AMOUNT TO TRIMMED TEXT                       
005310*    2910 - DEPARTMENT NUMBER + NAME TO ONE TEXT FIELD            
005320*    2920 - ISO PROMO DATE TO MM/DD/CCYY                          
005330*    2930 - APPEND ONE CUSTOM FIELD (BOUNDS-CHECKED)              
005340*    2940 - 2-DECIMAL NUMBER TO TRIMMED TEXT                      
005350*    2941 - 3-DECIMAL NUMBER TO TRIMMED TEXT (WEIGHT ONLY)        
005360*    2950 - SMALL WHOLE NUMBER TO TRIMMED TEXT                    
005370*    2960 - MULTI-BUY "N/$X.XX" PRICE TEXT                        
005380*-----------------------------------------------------------------
005390                                                                  
005400 2900-FORMAT-CURRENCY-AMOUNT.                                     
005410*  EDITS IXF-CURRENCY-IN TO TEXT AND TRIMS THE LEADING            
005420*  SPACES LEFT BY THE FLOATING-$ PICTURE, RETURNING THE           
005430*  RESULT IN IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN).               
005440*  THE SAME UNSTRING-THEN-TALLY TRIM SHOWS UP AGAIN IN            
005450*  2940/2941/2950 BELOW - ONE PARAGRAPH PER PICTURE               
005460*  SHAPE SINCE COBOL HAS NO GENERIC TRIM VERB.                    
005470                                                                  
005480*  IXF-EDIT-AMOUNT IS A FLOATING-DOLLAR-SIGN PICTURE, SO          
005490*  A SMALL AMOUNT LEFT-PADS WITH SPACES AHEAD OF THE              
005500*  "$" - THE UNSTRING/TALLY PAIR BELOW STRIPS THAT                
005510*  PADDING OFF SO THE CUSTOM FIELD VALUE STARTS RIGHT             
005520*  AT THE DOLLAR SIGN.                                            
005530     MOVE IXF-CURRENCY-IN TO IXF-EDIT-AMOUNT.                     
005540     MOVE SPACES TO IXF-CURRENCY-TEXT.                            
005550     UNSTRING IXF-EDIT-AMOUNT DELIMITED BY ALL SPACE              
005560        INTO IXF-CURRENCY-TEXT.                                   
005570     MOVE ZERO TO IXF-CURRENCY-LEN.                               
005580     INSPECT IXF-CURRENCY-TEXT TALLYING IXF-CURRENCY-LEN          
005590        FOR CHARACTERS BEFORE INITIAL SPACE.                      
005600*-----------------------------------------------------------------
005610 2910-FORMAT-DEPARTMENT-TEXT.                                     
005620*  DEPARTMENT NUMBER ALONE IS ZERO-PADDED TO AT LEAST TWO         
005630*  DIGITS (01, 12, 123, ...).  NUMBER AND NAME TOGETHER           
005640*  ARE SEPARATED BY ONE SPACE, NOT A DASH - THE OLD DASH          
005650*  FORMAT WAS DROPPED WHEN THE LABEL VENDOR CHANGED OVER          
005660*  (TICKET AP-1201).                                              
005670                                                                  
005680     MOVE SPACES TO IXF-DEPT-TEXT.                                
005690     IF CI-DEPT-NUMBER NOT EQUAL ZERO                             
005700        MOVE CI-DEPT-NUMBER TO IXF-DEPT-NUM-EDIT                  
005710        MOVE ZERO TO IXF-DEPT-LEAD-ZEROS                          
005720        INSPECT IXF-DEPT-NUM-EDIT TALLYING                        
005730            IXF-DEPT-LEAD-ZEROS FOR LEADING "0"                   
005740        COMPUTE IXF-DEPT-NUM-LEN = 4 - IXF-DEPT-LEAD-ZEROS        
005750*  NEVER LESS THAN 2 DIGITS EVEN WHEN THE DEPARTMENT              
005760*  NUMBER ITSELF IS SINGLE-DIGIT - "1" PRINTS AS "01".            
005770        IF IXF-DEPT-NUM-LEN LESS THAN 2                           
005780           MOVE 2 TO IXF-DEPT-NUM-LEN.                            
005790                                                                  
005800*  A DEPARTMENT NUMBER OF ZERO MEANS THE ITEM WAS NEVER           
005810*  ASSIGNED ONE IN THE PRICE BOOK - FALL BACK TO THE              
005820*  NAME ALONE RATHER THAN PRINT "00 BLANK".                       
005830     IF CI-DEPT-NUMBER EQUAL ZERO                                 
005840        MOVE CI-DEPT-NAME TO IXF-DEPT-TEXT                        
005850     ELSE                                                         
005860        IF CI-DEPT-NAME EQUAL SPACES                              
005870           MOVE IXF-DEPT-NUM-EDIT(5 - IXF-DEPT-NUM-LEN :          
005880                                   IXF-DEPT-NUM-LEN)              
005890                TO IXF-DEPT-TEXT                                  
005900        ELSE                                                      
005910           STRING IXF-DEPT-NUM-EDIT(5 - IXF-DEPT-NUM-LEN :        
005920                                      IXF-DEPT-NUM-LEN)           
005930                      DELIMITED BY SIZE                           
005940               " " DELIMITED BY SIZE                              
005950               CI-DEPT-NAME DELIMITED BY SIZE                     
005960               INTO IXF-DEPT-TEXT                                 
005970           END-STRING.                                            
005980*-----------------------------------------------------------------
005990 2920-REFORMAT-PROMO-DATE.                                        
006000*  CATAPULT SENDS PROMO DATES AS ISO TIMESTAMPS                   
006010*  (CCYY-MM-DDTHH:MM:SS).  VUSION WANTS MM/DD/CCYY.               
006020*  THE REDEFINES IN WSTRANSFORM.CBL LINES THE PIECES UP           
006030*  BY POSITION - IF EITHER DASH IS NOT WHERE IT SHOULD BE         
006040*  THE VALUE IS PASSED THROUGH UNCHANGED RATHER THAN              
006050*  RE-STRUNG WRONG.                                               
006060                                                                  
006070     IF IXF-PD-DASH-1 EQUAL "-"                                   
006080        AND IXF-PD-DASH-2 EQUAL "-"                               
006090        MOVE SPACES TO IXF-PROMO-DATE-US                          
006100        STRING IXF-PD-MONTH DELIMITED BY SIZE                     
006110            "/" DELIMITED BY SIZE                                 
006120            IXF-PD-DAY DELIMITED BY SIZE                          
006130            "/" DELIMITED BY SIZE                                 
006140            IXF-PD-YEAR DELIMITED BY SIZE                         
006150            INTO IXF-PROMO-DATE-US                                
006160        END-STRING                                                
006170     ELSE                                                         
006180        MOVE IXF-PROMO-DATE-RAW(1:10) TO IXF-PROMO-DATE-US.       
006190*-----------------------------------------------------------------
006200 2930-APPEND-CUSTOM-FIELD.                                        
006210*  CALLER LOADS IXF-CF-NAME-IN/IXF-CF-VALUE-IN AND                
006220*  PERFORMS THIS PARAGRAPH TO ADD ONE MORE CUSTOM FIELD           
006230*  TO THE WORK RECORD.  WU-CUSTOM-FIELDS NOW RUNS 32              
006240*  DEEP (WAS 20 - TICKET AP-1299), WHICH IS THE MOST              
006250*  TAGS ANY ONE ITEM CAN CARRY PER THE VUSION FEED                
006260*  LAYOUT.  IF A CALLER EVER DID MANAGE TO OVERRUN                
006270*  THAT - A BAD DATA FIX THAT ADDS YET MORE TAGS, SAY -           
006280*  WE COUNT THE DROP IN 77-LEVEL WU77-CF-OVERFLOW-CTR             
006290*  INSTEAD OF LOSING IT WITHOUT A TRACE.                          
006300                                                                  
006310     IF WU-CUSTOM-COUNT LESS THAN 32                              
006320        ADD 1 TO WU-CUSTOM-COUNT                                  
006330        SET WU-CF-IDX TO WU-CUSTOM-COUNT                          
006340        MOVE IXF-CF-NAME-IN TO WU-CF-NAME(WU-CF-IDX)              
006350        MOVE IXF-CF-VALUE-IN TO WU-CF-VALUE(WU-CF-IDX)            
006360     ELSE                                                         
006370        ADD 1 TO WU77-CF-OVERFLOW-CTR.                            
006380*-----------------------------------------------------------------
006390 2940-FORMAT-PLAIN-NUMBER-2DEC.                                   
006400*  EDITS A 2-DECIMAL AMOUNT TO TEXT, TRIMS IT, THEN               
006410*  APPLIES THE CUSTOM-FIELD WHOLE-NUMBER SUPPRESSION              
006420*  RULE (DROP A TRAILING .00) BEFORE LOADING                      
006430*  IXF-CF-VALUE-IN FOR THE CALLER.                                
006440                                                                  
006450     MOVE IXF-NUMTEXT-IN2 TO IXF-NUMTEXT-EDIT2.                   
006460     MOVE SPACES TO IXF-NUMTEXT-TRIMMED.                          
006470     UNSTRING IXF-NUMTEXT-EDIT2 DELIMITED BY ALL SPACE            
006480        INTO IXF-NUMTEXT-TRIMMED.                                 
006490     MOVE ZERO TO IXF-NUMTEXT-LEN.                                
006500     INSPECT IXF-NUMTEXT-TRIMMED TALLYING IXF-NUMTEXT-LEN         
006510        FOR CHARACTERS BEFORE INITIAL SPACE.                      
006520                                                                  
006530*  WHOLE-NUMBER SUPPRESSION - "2.00" PRINTS ON THE LABEL          
006540*  AS PLAIN "2", NOT "2.00", FOR FIELDS LIKE SIZE-QTY             
006550*  AND PROMO-PRICE WHERE THE DECIMALS ARE ALMOST ALWAYS           
006560*  ZERO.  CHECK THE LAST 3 CHARACTERS ONLY - A TRUE               
006570*  "X.00" AMOUNT, NEVER A COINCIDENTAL SUBSTRING MATCH.           
006580     IF IXF-NUMTEXT-LEN GREATER THAN 3                            
006590        IF IXF-NUMTEXT-TRIMMED(IXF-NUMTEXT-LEN - 2:3)             
006600                                           EQUAL ".00"            
006610           SUBTRACT 3 FROM IXF-NUMTEXT-LEN.                       
006620                                                                  
006630     MOVE SPACES TO IXF-CF-VALUE-IN.                              
006640     MOVE IXF-NUMTEXT-TRIMMED(1:IXF-NUMTEXT-LEN)                  
006650        TO IXF-CF-VALUE-IN.                                       
006660*-----------------------------------------------------------------
006670 2941-FORMAT-PLAIN-NUMBER-3DEC.                                   
006680*  SAME RULE AS 2940 BUT FOR A 3-DECIMAL AMOUNT (WEIGHT)          
006690*  - DROPS A TRAILING .000.                                       
006700*  THE ONLY FIELD THAT COMES THROUGH HERE TODAY IS                
006710*  ITEM-WEIGHT, WHICH CATAPULT CARRIES TO 3 DECIMALS              
006720*  EVEN THOUGH THE SCALE ON THE FLOOR ONLY WEIGHS TO              
006730*  THE NEAREST HUNDREDTH - THE THIRD DIGIT IS ALWAYS              
006740*  ZERO IN PRACTICE, WHICH IS EXACTLY WHY THE TRAILING-           
006750*  ZERO STRIP MATTERS HERE.                                       
006760                                                                  
006770     MOVE IXF-NUMTEXT-IN3 TO IXF-NUMTEXT-EDIT3.                   
006780     MOVE SPACES TO IXF-NUMTEXT-TRIMMED.                          
006790     UNSTRING IXF-NUMTEXT-EDIT3 DELIMITED BY ALL SPACE            
006800        INTO IXF-NUMTEXT-TRIMMED.                                 
006810     MOVE ZERO TO IXF-NUMTEXT-LEN.                                
006820     INSPECT IXF-NUMTEXT-TRIMMED TALLYING IXF-NUMTEXT-LEN         
006830        FOR CHARACTERS BEFORE INITIAL SPACE.                      
006840                                                                  
006850*  4-CHARACTER CHECK THIS TIME, NOT 3 - ".000" IS ONE             
006860*  CHARACTER LONGER THAN ".00".                                   
006870     IF IXF-NUMTEXT-LEN GREATER THAN 4                            
006880        IF IXF-NUMTEXT-TRIMMED(IXF-NUMTEXT-LEN - 3:4)             
006890                                          EQUAL ".000"            
006900           SUBTRACT 4 FROM IXF-NUMTEXT-LEN.                       
006910                                                                  
006920     MOVE SPACES TO IXF-CF-VALUE-IN.                              
006930     MOVE IXF-NUMTEXT-TRIMMED(1:IXF-NUMTEXT-LEN)                  
006940        TO IXF-CF-VALUE-IN.                                       
006950*-----------------------------------------------------------------
006960 2950-FORMAT-INTEGER-TEXT.                                        
006970*  EDITS A SMALL INTEGER (DIVIDER/QTY) TO TEXT AND                
006980*  TRIMS THE LEADING SPACES.                                      
006990*  USED BY 2960 FOR THE "N" SIDE OF A MULTI-BUY PRICE             
007000*  AND BY 2010 WHEN IT NEEDS THE DIVIDER IN TEXT FORM             
007010*  FOR DIAGNOSTIC DISPLAY ON A ZERO-DIVIDER REJECT.               
007020*  NO DECIMAL-POINT HANDLING HERE AT ALL - THIS ONE IS            
007030*  FOR WHOLE NUMBERS ONLY, UNLIKE 2940/2941 ABOVE.                
007040                                                                  
007050     MOVE IXF-INT-IN TO IXF-INT-EDIT.                             
007060     MOVE SPACES TO IXF-INT-TRIMMED.                              
007070     UNSTRING IXF-INT-EDIT DELIMITED BY ALL SPACE                 
007080        INTO IXF-INT-TRIMMED.                                     
007090     MOVE ZERO TO IXF-INT-LEN.                                    
007100     INSPECT IXF-INT-TRIMMED TALLYING IXF-INT-LEN                 
007110        FOR CHARACTERS BEFORE INITIAL SPACE.                      
007120*-----------------------------------------------------------------
007130 2960-FORMAT-MULTIBUY-PRICE.                                      
007140*  COMPOSES THE "N/$X.XX" MULTI-BUY PRICE TEXT FROM               
007150*  IXF-INT-IN (THE DIVIDER) AND IXF-CURRENCY-IN (THE              
007160*  STORE'S RAW PRICE-1/PROMO-PRICE-1), LEAVING THE                
007170*  RESULT IN IXF-CF-VALUE-IN FOR THE CALLER.                      
007180*  "MULTI-BUY" HERE IS THE 2-FOR-$5.00 TYPE TAG ON THE            
007190*  SHELF EDGE - THE DIVIDER IS THE "2" AND THE CURRENCY           
007200*  AMOUNT IS THE "$5.00".  THIS PARAGRAPH ONLY BUILDS             
007210*  THE TEXT - IT IS 2010-COMPUTE-UNIT-PRICES THAT                 
007220*  DECIDES WHETHER THE ITEM QUALIFIES AS MULTI-BUY IN             
007230*  THE FIRST PLACE.                                               
007240                                                                  
007250     PERFORM 2950-FORMAT-INTEGER-TEXT.                            
007260     PERFORM 2900-FORMAT-CURRENCY-AMOUNT.                         
007270     MOVE SPACES TO IXF-CF-VALUE-IN.                              
007280     STRING IXF-INT-TRIMMED(1:IXF-INT-LEN) DELIMITED BY SIZE      
007290         "/" DELIMITED BY SIZE                                    
007300         IXF-CURRENCY-TEXT(1:IXF-CURRENCY-LEN)                    
007310            DELIMITED BY SIZE                                     
007320         INTO IXF-CF-VALUE-IN                                     
007330     END-STRING.                                                  
007340*-----------------------------------------------------------------
007350*-----------------------------------------------------------------
007360*  MAINTENANCE NOTE - WHY CUSTOM FIELDS INSTEAD OF FIXED          
007370*  COLUMNS.                                                       
007380*  WU-RECORD COULD HAVE CARRIED DEPARTMENT, SIZE, WEIGHT          
007390*  AND THE REST AS ITS OWN NAMED FIELDS INSTEAD OF                
007400*  CUSTOM-FIELD PAIRS.  THE ORIGINAL DESIGN DECISION              
007410*  (2013) WENT WITH CUSTOM FIELDS BECAUSE THE VUSION              
007420*  SIDE'S LABEL TEMPLATES ARE EDITED BY THE MARKETING             
007430*  GROUP WITHOUT A PROGRAM CHANGE HERE - A NEW TEMPLATE           
007440*  CAN REFERENCE AN EXISTING TAG NAME, OR IGNORE ONE,             
007450*  WITHOUT TOUCHING THIS PROGRAM AT ALL.  THE TRADE-OFF           
007460*  IS THAT A TYPO IN A TAG NAME HERE ("PRICE-QTY" VS              
007470*  "PRICEQTY", SAY) SILENTLY BREAKS A TEMPLATE FIELD              
007480*  WITH NO COMPILE-TIME CHECK - DOUBLE-CHECK AGAINST THE          
007490*  REFERENCE LIST NEAR THE TOP OF THIS COPYBOOK BEFORE            
007500*  RENAMING ANY TAG.                                              
007510*-----------------------------------------------------------------
