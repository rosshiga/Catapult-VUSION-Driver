000100*-----------------------------------------------------------------
000110*  PL-LOOK-FOR-STOREMAP.CBL                                       
000120*  SEARCHES THE IN-MEMORY STORE-MAPPING TABLE (WSSTOREMAP)        
000130*  FOR SMT-SEARCH-STORE-NUMBER.  CALLER LOADS THE SEARCH KEY      
000140*  AND PERFORMS LOOK-FOR-STOREMAP; ON RETURN,                     
000150*  FOUND-STOREMAP TELLS WHETHER A MATCH WAS MADE, AND IF SO       
000160*  SMT-RESOLVED-DEST-STORE HOLDS THE VUSION DESTINATION.          
000170*  2013-04-11 LF  ORIGINAL PARAGRAPH.                             
000180*-----------------------------------------------------------------
000190 LOOK-FOR-STOREMAP.                                               
000200                                                                  
000210     MOVE "N" TO W-FOUND-STOREMAP.                                
000220     MOVE 1   TO SMT-SEARCH-SUB.                                  
000230                                                                  
000240     IF SMT-ENTRY-COUNT GREATER THAN ZERO                         
000250        PERFORM LOOK-FOR-STOREMAP-STEP                            
000260           UNTIL SMT-SEARCH-SUB GREATER THAN SMT-ENTRY-COUNT      
000270              OR FOUND-STOREMAP.                                  
000280*-----------------------------------------------------------------
000290 LOOK-FOR-STOREMAP-STEP.                                          
000300                                                                  
000310     IF SMT-SOURCE-STORE(SMT-SEARCH-SUB) EQUAL                    
000320                                SMT-SEARCH-STORE-NUMBER           
000330        MOVE SMT-DEST-STORE(SMT-SEARCH-SUB)                       
000340                             TO SMT-RESOLVED-DEST-STORE           
000350        MOVE "Y" TO W-FOUND-STOREMAP                              
000360     ELSE                                                         
000370        ADD 1 TO SMT-SEARCH-SUB.                                  
