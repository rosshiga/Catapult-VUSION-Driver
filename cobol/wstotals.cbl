000100*-----------------------------------------------------------------
000110*  wstotals.cbl                                                   
000120*  RUN CONTROL TOTALS FOR CATAPULT-VUSION-FEED.  WRITTEN TO       
000130*  FEED-CONTROL-FILE AT END OF RUN FOR FEED-CONTROL-REPORT        
000140*  TO PRINT - SEE FD-FEEDCTL.CBL.  WK- PREFIX.                    
000150*  2013-04-11 LF  ORIGINAL FIELDS.                                
000160*-----------------------------------------------------------------
000170 01  WK-RUN-TOTALS.                                               
000180     05  WK-ITEMS-UPDATED              PIC S9(7) COMP.            
000190     05  WK-ITEMS-DELETED              PIC S9(7) COMP.            
000200     05  WK-ITEMS-SKIPPED              PIC S9(7) COMP.            
000210     05  WK-ERROR-COUNT                PIC S9(5) COMP.            
000220     05  WK-FIRST-ERROR-MSG            PIC X(100).                
000230     05  FILLER                        PIC X(10).                 
